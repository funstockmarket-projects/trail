000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFXBLD.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   02 APR 1990.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO BUILD THE CANONICAL FINAL FILE
001000*               NAME FOR ONE HOLDINGS-REPOSITORY RECORD FROM ITS
001100*               FOLDER TYPE, SERIAL, YEAR, PERIOD NUMBER AND MONTH
001200*               NAME.  THE YEARLY FOLDER ALWAYS RENDERS THE LITERAL
001300*               PERIOD TOKEN "1_YEAR" REGARDLESS OF THE PERIOD-NUMBER
001400*               PASSED IN.
001500*
001600*==================================================================
001700* HISTORY OF MODIFICATION:
001800*==================================================================
001900* REQ0234 02/06/2023 ACNRJR - UNKNOWN FOLDER NOW RETURNS AN EMPTY
002000*                   NAME INSTEAD OF ABENDING - DEFENSIVE ONLY, THE
002100*                   FOUR CALL SITES NEVER PASS AN UNKNOWN FOLDER.
002200*------------------------------------------------------------------*
002300* Y2K007  02/12/1998 MWEETL  - YEAR 2000 READINESS REVIEW - YEAR IS
002400*                   CARRIED AND RENDERED AS 4 NUMERIC DIGITS - NO
002500*                   CHANGE REQUIRED.
002600*------------------------------------------------------------------*
002700* REQ0170 19/05/1991 MWEETL  - INITIAL VERSION.
002800*------------------------------------------------------------------*
002900 EJECT
003000*********************
003100 ENVIRONMENT DIVISION.
003200*********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   UPSI-0 IS UPSI-SWITCH-0
003800                     ON  STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.

004000***************
004100 DATA DIVISION.
004200***************
004300 WORKING-STORAGE SECTION.
004400*************************
004500 01  FILLER                  PIC X(24)  VALUE
004600     "** PROGRAM CSFXBLD  **".

004700 01  WK-C-COMMON.
004800     COPY CSFCMWS.
004900     COPY CSFFTYPE.

005000 01  WK-N-FOLDER-NDX                PIC 9(01)  COMP  VALUE ZERO.

005100 01  WK-C-SERIAL-EDIT               PIC ZZZ9.
005200 01  WK-C-SERIAL-EDIT-R REDEFINES WK-C-SERIAL-EDIT.
005300     05  WK-C-SERIAL-EDIT-CHAR  PIC X(01) OCCURS 4 TIMES.
005400 01  WK-C-YEAR-EDIT                 PIC 9999.
005500 01  WK-C-YEAR-EDIT-R REDEFINES WK-C-YEAR-EDIT.
005600     05  WK-C-YEAR-EDIT-CHAR    PIC X(01) OCCURS 4 TIMES.
005700 01  WK-C-PERIOD-EDIT               PIC ZZZ9.
005800 01  WK-C-PERIOD-EDIT-R REDEFINES WK-C-PERIOD-EDIT.
005900     05  WK-C-PERIOD-EDIT-CHAR  PIC X(01) OCCURS 4 TIMES.

006000 01  WK-C-SERIAL-TEXT               PIC X(04)  VALUE SPACES.
006100 01  WK-C-PERIOD-TEXT                PIC X(04) VALUE SPACES.
006200 01  WK-C-MONTH-CAP                 PIC X(15)  VALUE SPACES.
006300 01  WK-C-MONTH-FIRST                PIC X(01) VALUE SPACE.
006400 01  WK-C-SUFFIX-LIT                PIC X(06)  VALUE SPACES.

006500*****************
006600 LINKAGE SECTION.
006700*****************
006800 01  WK-C-CSFBLD-RECORD.
006900     COPY CSFBLDLK.

007000****************************************
007100 PROCEDURE DIVISION USING WK-C-CSFBLD-RECORD.
007200****************************************
007300 MAIN-MODULE.
007400     PERFORM A000-START-PROGRAM-ROUTINE
007500        THRU A099-START-PROGRAM-ROUTINE-EX.
007600     PERFORM B000-BUILD-FINAL-NAME
007700        THRU B999-BUILD-FINAL-NAME-EX.
007800     PERFORM Z000-END-PROGRAM-ROUTINE
007900        THRU Z999-END-PROGRAM-ROUTINE-EX.
008000     EXIT PROGRAM.

008100*------------------------------------------------------------------*
008200 A000-START-PROGRAM-ROUTINE.
008300*------------------------------------------------------------------*
008400     MOVE SPACES TO WK-C-CSFBLD-O-NAME.
008500     SET WK-N-FOLDER-NDX TO 1.
008600     PERFORM A010-FIND-FOLDER-ROW
008700        THRU A010-FIND-FOLDER-ROW-EX
008800        VARYING CSFT-NDX FROM 1 BY 1
008900           UNTIL CSFT-NDX > 4
009000              OR CSFT-FOLDER-NAME (CSFT-NDX) = WK-C-CSFBLD-I-FOLDER.
009100*------------------------------------------------------------------*
009200 A099-START-PROGRAM-ROUTINE-EX.
009300*------------------------------------------------------------------*
009400     EXIT.

009500*------------------------------------------------------------------*
009600 A010-FIND-FOLDER-ROW.
009700*------------------------------------------------------------------*
009800     CONTINUE.
009900*------------------------------------------------------------------*
010000 A010-FIND-FOLDER-ROW-EX.
010100*------------------------------------------------------------------*
010200     EXIT.

010300*------------------------------------------------------------------*
010400 B000-BUILD-FINAL-NAME.
010500*------------------------------------------------------------------*
010600     IF  CSFT-NDX > 4
010700         GO TO B999-BUILD-FINAL-NAME-EX.

010800     MOVE WK-C-CSFBLD-I-SERIAL TO WK-C-SERIAL-EDIT.
010900     PERFORM B100-LEFT-JUSTIFY-SERIAL
011000        THRU B100-LEFT-JUSTIFY-SERIAL-EX
011100        UNTIL WK-C-SERIAL-EDIT (1:1) NOT = SPACE.
011200     MOVE WK-C-SERIAL-EDIT TO WK-C-SERIAL-TEXT.

011300     MOVE WK-C-CSFBLD-I-YEAR   TO WK-C-YEAR-EDIT.

011400     MOVE CSFT-SUFFIX-TOKEN (CSFT-NDX) TO WK-C-SUFFIX-LIT.

011500     IF  CSFT-FOLDER-NAME (CSFT-NDX) = "Yearly"
011600         MOVE "1" TO WK-C-PERIOD-TEXT
011700     ELSE
011800         MOVE WK-C-CSFBLD-I-PERIOD-NO TO WK-C-PERIOD-EDIT
011900         PERFORM B200-LEFT-JUSTIFY-PERIOD
012000            THRU B200-LEFT-JUSTIFY-PERIOD-EX
012100            UNTIL WK-C-PERIOD-EDIT (1:1) NOT = SPACE
012200         MOVE WK-C-PERIOD-EDIT TO WK-C-PERIOD-TEXT
012300     END-IF.

012400     MOVE WK-C-CSFBLD-I-MONTH (1:1) TO WK-C-MONTH-FIRST.
012500     INSPECT WK-C-MONTH-FIRST
012600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
012700                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012800     STRING WK-C-MONTH-FIRST WK-C-CSFBLD-I-MONTH (2:14)
012900        DELIMITED BY SIZE INTO WK-C-MONTH-CAP.

013000     STRING WK-C-SERIAL-TEXT DELIMITED BY SPACE
013100               " "           DELIMITED BY SIZE
013200            WK-C-YEAR-EDIT   DELIMITED BY SIZE
013300               " "           DELIMITED BY SIZE
013400            WK-C-PERIOD-TEXT DELIMITED BY SPACE
013500            WK-C-SUFFIX-LIT  DELIMITED BY SPACE
013600               " "           DELIMITED BY SIZE
013700            WK-C-MONTH-CAP   DELIMITED BY SPACE
013800               ".csv"        DELIMITED BY SIZE
013900         INTO WK-C-CSFBLD-O-NAME.
014000*------------------------------------------------------------------*
014100 B999-BUILD-FINAL-NAME-EX.
014200*------------------------------------------------------------------*
014300     EXIT.

014400*------------------------------------------------------------------*
014500 B100-LEFT-JUSTIFY-SERIAL.
014600*------------------------------------------------------------------*
014700     MOVE WK-C-SERIAL-EDIT-CHAR (2) TO WK-C-SERIAL-EDIT-CHAR (1).
014800     MOVE WK-C-SERIAL-EDIT-CHAR (3) TO WK-C-SERIAL-EDIT-CHAR (2).
014900     MOVE WK-C-SERIAL-EDIT-CHAR (4) TO WK-C-SERIAL-EDIT-CHAR (3).
015000     MOVE SPACE TO WK-C-SERIAL-EDIT-CHAR (4).
015100*------------------------------------------------------------------*
015200 B100-LEFT-JUSTIFY-SERIAL-EX.
015300*------------------------------------------------------------------*
015400     EXIT.

015500*------------------------------------------------------------------*
015600 B200-LEFT-JUSTIFY-PERIOD.
015700*------------------------------------------------------------------*
015800     MOVE WK-C-PERIOD-EDIT-CHAR (2) TO WK-C-PERIOD-EDIT-CHAR (1).
015900     MOVE WK-C-PERIOD-EDIT-CHAR (3) TO WK-C-PERIOD-EDIT-CHAR (2).
016000     MOVE WK-C-PERIOD-EDIT-CHAR (4) TO WK-C-PERIOD-EDIT-CHAR (3).
016100     MOVE SPACE TO WK-C-PERIOD-EDIT-CHAR (4).
016200*------------------------------------------------------------------*
016300 B200-LEFT-JUSTIFY-PERIOD-EX.
016400*------------------------------------------------------------------*
016500     EXIT.

016600*------------------------------------------------------------------*
016700 Z000-END-PROGRAM-ROUTINE.
016800*------------------------------------------------------------------*
016900     CONTINUE.
017000*------------------------------------------------------------------*
017100 Z999-END-PROGRAM-ROUTINE-EX.
017200*------------------------------------------------------------------*
017300     EXIT.

017400******************************************************************
017500*************** END OF PROGRAM SOURCE -  CSFXBLD ***************
017600******************************************************************
