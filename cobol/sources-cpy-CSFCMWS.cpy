000100* CSFCMWS.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* REQ0240 06/02/2025 ACNRJR - ADD WK-C-TODAY BLOCK SO CSFXWKD
000600*                      CAN HAND BACK THE WEEKDAY/DAY-OF-MONTH/
000700*                      MONTH-NUMBER/MONTH-NAME IN ONE COPYBOOK
000800*                      RATHER THAN FOUR SEPARATE 77-LEVELS
000900*-----------------------------------------------------------------*
001000* REQ0155 02/08/2022 ACNTWM - INITIAL VERSION
001100*****************************************************************
001200 05  WK-C-FILE-STATUS               PIC X(02).
001300     88  WK-C-SUCCESSFUL                    VALUE "00".
001400     88  WK-C-RECORD-NOT-FOUND              VALUE "23" "10".
001500     88  WK-C-END-OF-FILE                   VALUE "10".
001600     88  WK-C-DUPLICATE-KEY                 VALUE "22".
001700*                                FILE STATUS FOR ALL CALLED ROUTINES
001800 05  WK-C-FOUND-SW                  PIC X(01)  VALUE "N".
001900     88  WK-C-FOUND                        VALUE "Y".
002000     88  WK-C-NOT-FOUND                    VALUE "N".
002100*                                GENERAL-PURPOSE FOUND/NOT-FOUND FLAG
002200 05  WK-C-WORK-AREA.
002300     10  WK-N-SUB1                  PIC 9(04)  COMP  VALUE ZERO.
002400     10  WK-N-SUB2                  PIC 9(04)  COMP  VALUE ZERO.
002500     10  WK-N-HIGHEST-SERIAL        PIC 9(04)  COMP  VALUE ZERO.
002600     10  WK-N-REC-COUNT             PIC 9(04)  COMP  VALUE ZERO.
002700     10  WK-C-VALID-SW              PIC X(01)  VALUE "Y".
002800         88  WK-C-RUN-IS-VALID              VALUE "Y".
002900         88  WK-C-RUN-IS-INVALID            VALUE "N".
003000 05  WK-C-TODAY.
003100     10  WK-N-TODAY-CCYYMMDD        PIC 9(08)  COMP.
003200     10  WK-N-TODAY-CCYY REDEFINES WK-N-TODAY-CCYYMMDD.
003300         15  WK-N-TODAY-CC          PIC 9(02).
003400         15  WK-N-TODAY-YY          PIC 9(02).
003500         15  WK-N-TODAY-MM          PIC 9(02).
003600         15  WK-N-TODAY-DD          PIC 9(02).
003700     10  WK-N-TODAY-DOW             PIC 9(01)  COMP.
003800*                                1 = MONDAY ... 7 = SUNDAY
003900     10  WK-C-TODAY-MONTH-NAME      PIC X(15).
004000*                                LOWER-CASED, E.G. "july"
004100     10  FILLER                     PIC X(04).
