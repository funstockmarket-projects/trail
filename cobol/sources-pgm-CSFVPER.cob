000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVPER.
000300 AUTHOR.         R TANASE.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   20 JAN 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE THAT DERIVES THE PERIOD NUMBER FOR A
001000*               HOLDINGS RECORD FROM TODAY'S DATE AND THE FOLDER
001100*               TYPE, AND BUILDS THE TIME-PERIOD KEY STRING USED BY
001200*               THE MISSING-FILE AND HOLDINGS PROCESSORS TO DETECT
001300*               DUPLICATE TIME PERIODS WITHIN A FOLDER.  THE MONTHLY
001400*               KEY DELIBERATELY CARRIES NO MONTH NAME.
001500*
001600*==================================================================
001700* HISTORY OF MODIFICATION:
001800*==================================================================
001900* RQ0308  15/04/2025 ACNPKR - A000-START-PROGRAM-ROUTINE WAS ZEROING
002000*                   O-PERIOD-NO ON EVERY CALL BEFORE B000 EVER LOOKED
002100*                   AT I-SKIP-DERIVE, SO THE "PRESERVED" VALUE RQ0307 
002200*                   PROMISED MISSINGFILEPROCESSOR WAS ALWAYS 0000 BY
002300*                   THE TIME THE KEY GOT BUILT - GUARD THE ZERO-INIT
002400*                   BEHIND THE SAME SWITCH.
002500*------------------------------------------------------------------*
002600* RQ0307  14/04/2025 ACNPKR - ADD WK-C-CSFPER-I-SKIP-DERIVE SO A CALLER
002700*                   THAT ALREADY KNOWS THE PERIOD NUMBER (THE MISSING-
002800*                   FILE PROCESSOR, WORKING FROM A FILEINFO ROW RATHER
002900*                   THAN TODAY'S DATE) CAN HAVE THIS ROUTINE BUILD THE
003000*                   KEY STRING WITHOUT FIRST CLOBBERING THE PRE-LOADED
003100*                   PERIOD NUMBER WITH ONE DERIVED FROM AN EMPTY
003200*                   DAY-OF-MONTH/MONTH-NUMBER PAIR.
003300*------------------------------------------------------------------*
003400* REQ0241 07/02/2025 RTANASE - YEARLY KEY NOW BUILT FROM THE
003500*                   LITERAL "year" REGARDLESS OF THE PERIOD NUMBER
003600*                   PASSED IN, MATCHING THE NAME-BUILDER RULE.
003700*------------------------------------------------------------------*
003800* Y2K005  23/11/1998 RTANASE - Y2K REVIEW - WEEK-OF-MONTH FORMULA
003900*                   USES DAY-OF-MONTH ONLY, NOT THE YEAR - NO CHANGE
004000*                   REQUIRED.
004100*------------------------------------------------------------------*
004200* REQ0162 09/04/1993 RTANASE - INITIAL VERSION.
004300*------------------------------------------------------------------*
004400 EJECT
004500*********************
004600 ENVIRONMENT DIVISION.
004700*********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.

005500***************
005600 DATA DIVISION.
005700***************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                  PIC X(24)  VALUE
006100     "** PROGRAM CSFVPER  **".

006200 01  WK-C-COMMON.
006300     COPY CSFCMWS.
006400     COPY CSFFTYPE.

006500 01  WK-N-WEEK-OF-MONTH              PIC 9(02)  COMP  VALUE ZERO.
006600 01  WK-N-DAY-LESS-ONE               PIC 9(02)  COMP  VALUE ZERO.

006700 01  WK-C-PERIOD-DIGITS               PIC 9(04) VALUE ZERO.
006800 01  WK-C-PERIOD-DIGITS-R REDEFINES WK-C-PERIOD-DIGITS.
006900     05  WK-C-PERIOD-DIGIT-CHAR   PIC X(01) OCCURS 4 TIMES.
007000 01  WK-C-PERIOD-TEXT                PIC X(04)  VALUE SPACES.

007100 01  WK-C-YEAR-TEXT                  PIC 9999.

007200*****************
007300 LINKAGE SECTION.
007400*****************
007500 01  WK-C-CSFPER-RECORD.
007600     COPY CSFPERLK.

007700****************************************
007800 PROCEDURE DIVISION USING WK-C-CSFPER-RECORD.
007900****************************************
008000 MAIN-MODULE.
008100     PERFORM A000-START-PROGRAM-ROUTINE
008200        THRU A099-START-PROGRAM-ROUTINE-EX.
008300     PERFORM B000-DERIVE-PERIOD-NUMBER
008400        THRU B099-DERIVE-PERIOD-NUMBER-EX.
008500     PERFORM C000-BUILD-PERIOD-KEY
008600        THRU C099-BUILD-PERIOD-KEY-EX.
008700     PERFORM Z000-END-PROGRAM-ROUTINE
008800        THRU Z999-END-PROGRAM-ROUTINE-EX.
008900     EXIT PROGRAM.

009000*------------------------------------------------------------------*
009100 A000-START-PROGRAM-ROUTINE.
009200*------------------------------------------------------------------*
009300*    A PRE-LOADED O-PERIOD-NO MUST SURVIVE WHEN THE CALLER ASKS US
009400*    TO SKIP DERIVATION - DO NOT ZERO IT OUT FROM UNDER THEM HERE.
RQ0308     IF  WK-C-CSFPER-I-SKIP-DERIVE NOT = "Y"
RQ0308         MOVE ZERO TO WK-C-CSFPER-O-PERIOD-NO
RQ0308     END-IF.
009500     MOVE SPACES TO WK-C-CSFPER-O-KEY.
009600*------------------------------------------------------------------*
009700 A099-START-PROGRAM-ROUTINE-EX.
009800*------------------------------------------------------------------*
009900     EXIT.

010000*------------------------------------------------------------------*
010100 B000-DERIVE-PERIOD-NUMBER.
010200*------------------------------------------------------------------*
010300*    A CALLER THAT ALREADY HAS THE PERIOD NUMBER OFF THE FILEINFO
010400*    ROW (MISSING-FILE PROCESSING) SETS I-SKIP-DERIVE TO "Y" AND
010500*    LEAVES O-PERIOD-NO PRE-LOADED - WE MUST NOT COMPUTE OVER TOP
010600*    OF IT FROM AN I-DAY-OF-MTH/I-MONTH-NO PAIR IT NEVER SET.
RQ0307     IF  WK-C-CSFPER-I-SKIP-DERIVE = "Y"
RQ0307         GO TO B099-DERIVE-PERIOD-NUMBER-EX
RQ0307     END-IF.
010700     EVALUATE TRUE
010800         WHEN WK-C-CSFPER-I-FOLDER = "Daily"
010900             MOVE WK-C-CSFPER-I-DAY-OF-MTH
011000               TO WK-C-CSFPER-O-PERIOD-NO
011100         WHEN WK-C-CSFPER-I-FOLDER = "Weekly"
011200             SUBTRACT 1 FROM WK-C-CSFPER-I-DAY-OF-MTH
011300               GIVING WK-N-DAY-LESS-ONE
011400             DIVIDE WK-N-DAY-LESS-ONE BY 7
011500               GIVING WK-N-WEEK-OF-MONTH
011600             ADD 1 TO WK-N-WEEK-OF-MONTH
011700             MOVE WK-N-WEEK-OF-MONTH TO WK-C-CSFPER-O-PERIOD-NO
011800         WHEN WK-C-CSFPER-I-FOLDER = "Monthly"
011900             MOVE WK-C-CSFPER-I-MONTH-NO TO WK-C-CSFPER-O-PERIOD-NO
012000         WHEN WK-C-CSFPER-I-FOLDER = "Yearly"
012100             MOVE 1 TO WK-C-CSFPER-O-PERIOD-NO
012200         WHEN OTHER
012300             MOVE ZERO TO WK-C-CSFPER-O-PERIOD-NO
012400     END-EVALUATE.
012500*------------------------------------------------------------------*
012600 B099-DERIVE-PERIOD-NUMBER-EX.
012700*------------------------------------------------------------------*
012800     EXIT.

012900*------------------------------------------------------------------*
013000 C000-BUILD-PERIOD-KEY.
013100*------------------------------------------------------------------*
013200*    THE KEY FORMAT IS <YEAR>_<SUFFIX-LITERAL>_<PERIOD>_<MONTH>,
013300*    EXCEPT MONTHLY (NO MONTH NAME) AND YEARLY (NO PERIOD DIGITS).
013400     MOVE WK-C-CSFPER-I-YEAR TO WK-C-YEAR-TEXT.
013500     SET CSFT-NDX TO 1.
013600     PERFORM C010-FIND-FOLDER-ROW
013700        THRU C010-FIND-FOLDER-ROW-EX
013800        VARYING CSFT-NDX FROM 1 BY 1
013900           UNTIL CSFT-NDX > 4
014000              OR CSFT-FOLDER-NAME (CSFT-NDX) = WK-C-CSFPER-I-FOLDER.
014100     IF  CSFT-NDX > 4
014200         GO TO C099-BUILD-PERIOD-KEY-EX.

014300     MOVE WK-C-CSFPER-O-PERIOD-NO TO WK-C-PERIOD-DIGITS.
014400     PERFORM C020-LEFT-JUSTIFY-PERIOD
014500        THRU C020-LEFT-JUSTIFY-PERIOD-EX
014600        UNTIL WK-C-PERIOD-DIGITS-R (1:1) NOT = SPACE.
014700     MOVE WK-C-PERIOD-DIGITS-R TO WK-C-PERIOD-TEXT.

014800     EVALUATE TRUE
014900         WHEN WK-C-CSFPER-I-FOLDER = "Yearly"
015000             STRING WK-C-YEAR-TEXT DELIMITED BY SIZE
015100                       "_"         DELIMITED BY SIZE
015200                    CSFT-KEY-LIT (CSFT-NDX) DELIMITED BY SPACE
015300                 INTO WK-C-CSFPER-O-KEY
015400         WHEN WK-C-CSFPER-I-FOLDER = "Monthly"
015500             STRING WK-C-YEAR-TEXT DELIMITED BY SIZE
015600                       "_"         DELIMITED BY SIZE
015700                    CSFT-KEY-LIT (CSFT-NDX) DELIMITED BY SPACE
015800                       "_"         DELIMITED BY SIZE
015900                    WK-C-PERIOD-TEXT DELIMITED BY SPACE
016000                 INTO WK-C-CSFPER-O-KEY
016100         WHEN OTHER
016200             STRING WK-C-YEAR-TEXT DELIMITED BY SIZE
016300                       "_"         DELIMITED BY SIZE
016400                    CSFT-KEY-LIT (CSFT-NDX) DELIMITED BY SPACE
016500                       "_"         DELIMITED BY SIZE
016600                    WK-C-PERIOD-TEXT DELIMITED BY SPACE
016700                       "_"         DELIMITED BY SIZE
016800                    WK-C-CSFPER-I-MONTH DELIMITED BY SPACE
016900                 INTO WK-C-CSFPER-O-KEY
017000     END-EVALUATE.
017100*------------------------------------------------------------------*
017200 C010-FIND-FOLDER-ROW.
017300*------------------------------------------------------------------*
017400     CONTINUE.
017500*------------------------------------------------------------------*
017600 C010-FIND-FOLDER-ROW-EX.
017700*------------------------------------------------------------------*
017800     EXIT.

017900*------------------------------------------------------------------*
018000 C020-LEFT-JUSTIFY-PERIOD.
018100*------------------------------------------------------------------*
018200     MOVE WK-C-PERIOD-DIGIT-CHAR (2) TO WK-C-PERIOD-DIGIT-CHAR (1).
018300     MOVE WK-C-PERIOD-DIGIT-CHAR (3) TO WK-C-PERIOD-DIGIT-CHAR (2).
018400     MOVE WK-C-PERIOD-DIGIT-CHAR (4) TO WK-C-PERIOD-DIGIT-CHAR (3).
018500     MOVE SPACE TO WK-C-PERIOD-DIGIT-CHAR (4).
018600*------------------------------------------------------------------*
018700 C020-LEFT-JUSTIFY-PERIOD-EX.
018800*------------------------------------------------------------------*
018900     EXIT.
019000*------------------------------------------------------------------*
019100 C099-BUILD-PERIOD-KEY-EX.
019200*------------------------------------------------------------------*
019300     EXIT.

019400*------------------------------------------------------------------*
019500 Z000-END-PROGRAM-ROUTINE.
019600*------------------------------------------------------------------*
019700     CONTINUE.
019800*------------------------------------------------------------------*
019900 Z999-END-PROGRAM-ROUTINE-EX.
020000*------------------------------------------------------------------*
020100     EXIT.

020200******************************************************************
020300*************** END OF PROGRAM SOURCE -  CSFVPER ***************
020400******************************************************************
