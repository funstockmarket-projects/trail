000100* CSFRNLOG.CPYBK
000200 05  CSFRNLOG-RECORD                PIC X(180).
000300*  I-O FORMAT:CSFRNLOGR  FROM FILE CSFRNRPT  OF LIBRARY CSFVLIB
000400*
000500 05  CSFRNLOGR  REDEFINES CSFRNLOG-RECORD.
000600     06  CSFRNLOG-FOLDER            PIC X(10).
000700*                                DAILY / WEEKLY / MONTHLY / YEARLY
000800     06  CSFRNLOG-ORIGINAL-NAME     PIC X(80).
000900*                                NAME BEFORE RENAME
001000     06  CSFRNLOG-FINAL-NAME        PIC X(80).
001100*                                NAME AFTER RENAME
001200     06  CSFRNLOG-OUTCOME           PIC X(01).
001300         88  CSFRNLOG-RENAMED-OK           VALUE "Y".
001400         88  CSFRNLOG-RENAME-FAILED        VALUE "N".
001500*                                Y = RENAMED, N = SKIPPED/FAILED
001600     06  FILLER                     PIC X(09).
