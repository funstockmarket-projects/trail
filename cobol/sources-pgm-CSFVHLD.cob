000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVHLD.
000300 AUTHOR.         R TANASE.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   04 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO NUMBER AND RENAME-PLAN THE SINGLE
001000*               "HOLDINGS.CSV" SNAPSHOT FILE FOUND IN ONE PERIOD
001100*               FOLDER, IF ANY.  THE PERIOD NUMBER IS DERIVED FROM
001200*               TODAY'S DATE RATHER THAN FROM THE FILE NAME, SINCE
001300*               THE HOLDINGS SNAPSHOT CARRIES NO DATE TOKENS OF ITS
001400*               OWN, AND THE FINAL NAME AND SERIAL ARE ASSIGNED
001500*               AFTER EVERY MISSING FILE IN THE FOLDER HAS ALREADY
001600*               BEEN NUMBERED.
001700*
001800*==================================================================
001900* HISTORY OF MODIFICATION:
002000*==================================================================
002100* REQ0307 14/04/2025 ACNPKR - CLEAR WK-C-CSFPER-I-SKIP-DERIVE BEFORE
002200*                   CALLING CSFVPER, SINCE THIS ROUTINE RELIES ON THE
002300*                   DATE-DERIVED PERIOD NUMBER AND MUST NOT INHERIT A
002400*                   SKIP REQUEST LEFT OVER FROM ANOTHER CALLER - ALSO
002500*                   CORRECTED THE DUPLICATE-FINAL-NAME MESSAGE TO THE
002600*                   WORDING THE REST OF THE SYSTEM EXPECTS.
002700*------------------------------------------------------------------*
002800* REQ0244 13/02/2025 RTANASE - REPLACE THE OLD CALL TO W99-GET-DATE
002900*                   (AS/400 SYSTEM DATE) WITH FUNCTION CURRENT-DATE
003000*                   SO THIS ROUTINE NO LONGER DEPENDS ON THE LOCAL
003100*                   DATA AREA BEING SET BY THE CALLING JOB STREAM.
003200*------------------------------------------------------------------*
003300* Y2K008  04/12/1998 RTANASE - Y2K REVIEW - DATE IS CARRIED AS A 4-
003400*                   DIGIT YEAR THROUGHOUT - NO CHANGE REQUIRED.
003500*------------------------------------------------------------------*
003600* REQ0164 22/04/1993 RTANASE - INITIAL VERSION.
003700*------------------------------------------------------------------*
003800 EJECT
003900*********************
004000 ENVIRONMENT DIVISION.
004100*********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.

004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                  PIC X(24)  VALUE
005500     "** PROGRAM CSFVHLD  **".

005600 01  WK-C-COMMON.
005700     COPY CSFCMWS.

005800     COPY CSFVRSLT.

005900 01  WK-C-CUR-HLD-INFO.
006000     COPY CSFFMAST.

006100 01  WK-C-CSFPER-RECORD.
006200     COPY CSFPERLK.

006300 01  WK-C-CSFBLD-RECORD.
006400     COPY CSFBLDLK.

006500 01  WK-C-CSFSER-RECORD.
006600     COPY CSFSERLK.

006700 01  WK-C-TODAY-STAMP                PIC X(21)  VALUE SPACES.
006800 01  WK-C-TODAY-STAMP-R REDEFINES WK-C-TODAY-STAMP.
006900     05  WK-N-TODAY-CCYY             PIC 9(04).
007000     05  WK-N-TODAY-MM               PIC 9(02).
007100     05  WK-N-TODAY-DD               PIC 9(02).
007200     05  FILLER                      PIC X(13).

007300 01  WK-C-MONTH-NAME-TABLE.
007400     05  FILLER  PIC X(15)  VALUE "january".
007500     05  FILLER  PIC X(15)  VALUE "february".
007600     05  FILLER  PIC X(15)  VALUE "march".
007700     05  FILLER  PIC X(15)  VALUE "april".
007800     05  FILLER  PIC X(15)  VALUE "may".
007900     05  FILLER  PIC X(15)  VALUE "june".
008000     05  FILLER  PIC X(15)  VALUE "july".
008100     05  FILLER  PIC X(15)  VALUE "august".
008200     05  FILLER  PIC X(15)  VALUE "september".
008300     05  FILLER  PIC X(15)  VALUE "october".
008400     05  FILLER  PIC X(15)  VALUE "november".
008500     05  FILLER  PIC X(15)  VALUE "december".
008600 01  WK-C-MONTH-NAME-R REDEFINES WK-C-MONTH-NAME-TABLE.
008700     05  WK-C-MONTH-NAME-ENTRY  PIC X(15) OCCURS 12 TIMES
008800                                 INDEXED BY WK-C-MONTH-NDX.

008900 01  WK-N-SCAN-NDX                   PIC 9(04)  COMP  VALUE ZERO.
009000 01  WK-N-SCAN-YEAR                  PIC 9(04)  VALUE ZERO.
009100 01  WK-C-NAME-MATCH-SW              PIC X(01)  VALUE "N".
009200     88  WK-C-NAME-ALREADY-USED             VALUE "Y".
009300     88  WK-C-NAME-NOT-USED                 VALUE "N".

009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 01  WK-C-CSFHLD-RECORD.
009800     COPY CSFHLDLK.

009900****************************************
010000 PROCEDURE DIVISION USING WK-C-CSFHLD-RECORD.
010100****************************************
010200 MAIN-MODULE.
010300     PERFORM A000-START-PROGRAM-ROUTINE
010400        THRU A099-START-PROGRAM-ROUTINE-EX.
010500     PERFORM B000-DERIVE-TODAYS-PERIOD
010600        THRU B099-DERIVE-TODAYS-PERIOD-EX.
010700     IF  WK-C-RUN-IS-VALID
010800         PERFORM C000-ASSIGN-SERIAL-AND-NAME
010900            THRU C099-ASSIGN-SERIAL-AND-NAME-EX
011000     END-IF.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     EXIT PROGRAM.

011400*------------------------------------------------------------------*
011500 A000-START-PROGRAM-ROUTINE.
011600*------------------------------------------------------------------*
011700     SET WK-C-RUN-IS-VALID TO TRUE.
011800     MOVE "Y" TO WK-C-CSFHLD-VALID.
011900     MOVE "OK" TO WK-C-CSFHLD-MESSAGE.
012000     MOVE WK-C-CSFHLD-IO-HOLD-REC TO CSF-FILE-INFO-RECORD
012100                                      OF WK-C-CUR-HLD-INFO.
012200*------------------------------------------------------------------*
012300 A099-START-PROGRAM-ROUTINE-EX.
012400*------------------------------------------------------------------*
012500     EXIT.

012600*------------------------------------------------------------------*
012700 B000-DERIVE-TODAYS-PERIOD.
012800*------------------------------------------------------------------*
012900     MOVE FUNCTION CURRENT-DATE TO WK-C-TODAY-STAMP.
013000     MOVE WK-N-TODAY-CCYY TO CSF-YEAR OF WK-C-CUR-HLD-INFO.
013100     SET WK-C-MONTH-NDX TO WK-N-TODAY-MM.
013200     MOVE WK-C-CSFHLD-I-FOLDER       TO WK-C-CSFPER-I-FOLDER.
013300     MOVE WK-N-TODAY-CCYY            TO WK-C-CSFPER-I-YEAR.
013400     MOVE WK-N-TODAY-DD               TO WK-C-CSFPER-I-DAY-OF-MTH.
013500     MOVE WK-N-TODAY-MM               TO WK-C-CSFPER-I-MONTH-NO.
013600     MOVE WK-C-MONTH-NAME-ENTRY (WK-C-MONTH-NDX)
013700       TO WK-C-CSFPER-I-MONTH.
RQ0307     MOVE "N" TO WK-C-CSFPER-I-SKIP-DERIVE.
013800     CALL "CSFVPER" USING WK-C-CSFPER-RECORD.
013900     MOVE WK-C-CSFPER-O-PERIOD-NO TO CSF-PERIOD-NUMBER
014000                                      OF WK-C-CUR-HLD-INFO.
014100     MOVE WK-C-MONTH-NAME-ENTRY (WK-C-MONTH-NDX)
014200       TO CSF-MONTH-NAME OF WK-C-CUR-HLD-INFO.

014300     MOVE WK-C-CSFPER-O-KEY TO WK-CSFVRSLT-I-KEY.
014400     SET WK-C-NAME-NOT-USED TO TRUE.
014500     PERFORM B010-CHECK-DUP-KEY THRU B010-CHECK-DUP-KEY-EX
014600        VARYING WK-N-SCAN-NDX FROM 1 BY 1
014700           UNTIL WK-N-SCAN-NDX > WK-C-CSFHLD-I-ALL-COUNT
014800              OR WK-C-NAME-ALREADY-USED.
014900     IF  WK-C-NAME-ALREADY-USED
015000         SET WK-C-RUN-IS-INVALID TO TRUE
015100         MOVE "N" TO WK-C-CSFHLD-VALID
015200         STRING "Duplicate time period for folder: "
015300                   DELIMITED BY SIZE
015400                WK-C-CSFHLD-I-FOLDER DELIMITED BY SPACE
015500             INTO WK-C-CSFHLD-MESSAGE
015600     END-IF.
015700*------------------------------------------------------------------*
015800 B099-DERIVE-TODAYS-PERIOD-EX.
015900*------------------------------------------------------------------*
016000     EXIT.

016100*------------------------------------------------------------------*
016200 B010-CHECK-DUP-KEY.
016300*------------------------------------------------------------------*
016400     MOVE WK-C-CSFHLD-I-ALL-TABLE (WK-N-SCAN-NDX) (96:4)
016500       TO WK-N-SCAN-YEAR.
016600     IF  WK-C-CSFHLD-I-ALL-TABLE (WK-N-SCAN-NDX) (81:10) =
016700         WK-C-CSFHLD-I-FOLDER
016800     AND WK-N-SCAN-YEAR = CSF-YEAR OF WK-C-CUR-HLD-INFO
016900     AND WK-C-CSFHLD-I-ALL-TABLE (WK-N-SCAN-NDX) (100:4) =
017000         WK-C-CSFPER-O-PERIOD-NO
017100         SET WK-C-NAME-ALREADY-USED TO TRUE.
017200*------------------------------------------------------------------*
017300 B010-CHECK-DUP-KEY-EX.
017400*------------------------------------------------------------------*
017500     EXIT.

017600*------------------------------------------------------------------*
017700 C000-ASSIGN-SERIAL-AND-NAME.
017800*------------------------------------------------------------------*
017900     MOVE WK-C-CSFHLD-I-ALL-COUNT TO WK-C-CSFSER-I-ALL-COUNT.
018000     PERFORM C010-COPY-ALL-SERIALS THRU C010-COPY-ALL-SERIALS-EX
018100        VARYING WK-N-SCAN-NDX FROM 1 BY 1
018200           UNTIL WK-N-SCAN-NDX > WK-C-CSFHLD-I-ALL-COUNT.
018300     MOVE ZERO TO WK-C-CSFSER-I-MIS-COUNT.
018400     CALL "CSFXSER" USING WK-C-CSFSER-RECORD.
018500     MOVE WK-C-CSFSER-O-NEXT-SERIAL TO CSF-SERIAL OF WK-C-CUR-HLD-INFO.
018600     MOVE 1 TO CSF-SERIAL-PRESENT OF WK-C-CUR-HLD-INFO.
018700     SET CSF-FILE-IS-HOLDINGS OF WK-C-CUR-HLD-INFO TO TRUE.
018800     SET CSF-FILE-IS-NOT-MISSING OF WK-C-CUR-HLD-INFO TO TRUE.

018900     MOVE WK-C-CSFHLD-I-FOLDER          TO WK-C-CSFBLD-I-FOLDER.
019000     MOVE CSF-SERIAL OF WK-C-CUR-HLD-INFO TO WK-C-CSFBLD-I-SERIAL.
019100     MOVE CSF-YEAR OF WK-C-CUR-HLD-INFO TO WK-C-CSFBLD-I-YEAR.
019200     MOVE CSF-PERIOD-NUMBER OF WK-C-CUR-HLD-INFO
019300                                         TO WK-C-CSFBLD-I-PERIOD-NO.
019400     MOVE CSF-MONTH-NAME OF WK-C-CUR-HLD-INFO TO WK-C-CSFBLD-I-MONTH.
019500     CALL "CSFXBLD" USING WK-C-CSFBLD-RECORD.
019600     MOVE WK-C-CSFBLD-O-NAME TO CSF-FINAL-NAME OF WK-C-CUR-HLD-INFO.

019700     MOVE WK-C-CSFBLD-O-NAME TO WK-CSFVRSLT-I-KEY.
019800     SET WK-C-NAME-NOT-USED TO TRUE.
019900     PERFORM C020-CHECK-DUP-NAME THRU C020-CHECK-DUP-NAME-EX
020000        VARYING WK-N-SCAN-NDX FROM 1 BY 1
020100           UNTIL WK-N-SCAN-NDX > WK-C-CSFHLD-I-ALL-COUNT
020200              OR WK-C-NAME-ALREADY-USED.
020300     IF  WK-C-NAME-ALREADY-USED
020400         SET WK-C-RUN-IS-INVALID TO TRUE
020500         MOVE "N" TO WK-C-CSFHLD-VALID
RQ0307     MOVE "Holdings final filename conflict"
RQ0307         TO WK-C-CSFHLD-MESSAGE
020600     ELSE
020700         MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-HLD-INFO
020800           TO WK-C-CSFHLD-IO-HOLD-REC
020900     END-IF.
021000*------------------------------------------------------------------*
021100 C099-ASSIGN-SERIAL-AND-NAME-EX.
021200*------------------------------------------------------------------*
021300     EXIT.

021400*------------------------------------------------------------------*
021500 C010-COPY-ALL-SERIALS.
021600*------------------------------------------------------------------*
021700     MOVE WK-C-CSFHLD-I-ALL-TABLE (WK-N-SCAN-NDX) (91:4)
021800       TO WK-C-CSFSER-I-ALL-SERIAL (WK-N-SCAN-NDX).
021900*------------------------------------------------------------------*
022000 C010-COPY-ALL-SERIALS-EX.
022100*------------------------------------------------------------------*
022200     EXIT.

022300*------------------------------------------------------------------*
022400 C020-CHECK-DUP-NAME.
022500*------------------------------------------------------------------*
022600     IF  WK-C-CSFHLD-I-ALL-TABLE (WK-N-SCAN-NDX) (121:80) =
022700         WK-CSFVRSLT-I-KEY (1:80)
022800         SET WK-C-NAME-ALREADY-USED TO TRUE.
022900*------------------------------------------------------------------*
023000 C020-CHECK-DUP-NAME-EX.
023100*------------------------------------------------------------------*
023200     EXIT.

023300*------------------------------------------------------------------*
023400 Z000-END-PROGRAM-ROUTINE.
023500*------------------------------------------------------------------*
023600     CONTINUE.
023700*------------------------------------------------------------------*
023800 Z999-END-PROGRAM-ROUTINE-EX.
023900*------------------------------------------------------------------*
024000     EXIT.

024100******************************************************************
024200*************** END OF PROGRAM SOURCE -  CSFVHLD ***************
024300******************************************************************
