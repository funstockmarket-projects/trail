000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVPRS.
000300 AUTHOR.         DESMOND LIM.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   14 SEP 1988.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO PARSE ONE RAW HOLDINGS-REPOSITORY
001000*               FILE NAME INTO ITS SERIAL / YEAR / PERIOD-NUMBER /
001100*               MONTH-NAME PARTS FOR THE CALLING FOLDER TYPE, OR TO
001200*               FLAG IT AS THE SPECIAL "HOLDINGS.CSV" SNAPSHOT.  A
001300*               NAME THAT DOES NOT FIT THE CALLING FOLDER'S PATTERN
001400*               COMES BACK INVALID AND THE WHOLE RUN IS ABORTED BY
001500*               THE CALLER.
001600*
001700*==================================================================
001800* HISTORY OF MODIFICATION:
001900*==================================================================
002000* RQ0310  09/08/2025 ACNPKR - SERIAL AND PERIOD-NUMBER TOKENS WERE
002100*                   SLICED TO A FLAT 4 BYTES OFF THE UNSTRING-PADDED
002200*                   TOKEN AND TESTED NUMERIC - UNSTRING PADS THE
002300*                   TOKEN WITH TRAILING SPACES, SO A 1-OR-2-DIGIT
002400*                   SERIAL OR PERIOD (THE NORMAL CASE FOR DAILY/
002500*                   WEEKLY/MONTHLY) CAME OUT "5   " AND FAILED
002600*                   NUMERIC EVERY TIME - NOW THE TOKEN'S OWN LENGTH
002700*                   IS FOUND FIRST AND ONLY ITS DIGITS ARE RIGHT-
002800*                   JUSTIFIED AND ZERO-FILLED BEFORE THE TEST.
002900*------------------------------------------------------------------*
003000* RQ0306  14/04/2025 ACNPKR - A 3-TOKEN NAME (NO SERIAL) WAS NEVER
003100*                   ACTUALLY COMING BACK FLAGGED AS MISSING - THE
003200*                   WHEN 3 LEG TURNED THE FLAG OFF INSTEAD OF ON AND
003300*                   THE OLD POST-EVALUATE CHECK COULD NEVER FIRE
003400*                   SINCE WHEN 4 ALWAYS FORCES SERIAL-PRES TO "1" -
003500*                   EVERY FILE WAS COMING BACK "NOT MISSING" AND
003600*                   MissingFileProcessor NEVER SAW ANY WORK.
003700*------------------------------------------------------------------*
003800* REQ0233 30/05/2023 ACNRJR - YEARLY FOLDER NAMES MUST CARRY THE
003900*                   LITERAL PERIOD TOKEN "1_YEAR" - A FILE NAMED
004000*                   "2_YEAR" OR SIMILAR IS NOW REJECTED RATHER THAN
004100*                   SILENTLY ACCEPTED WITH PERIOD-NUMBER 2.
004200*------------------------------------------------------------------*
004300* Y2K004  21/10/1998 MWEETL  - YEAR 2000 READINESS REVIEW - YEAR
004400*                   GROUP IS ALREADY VALIDATED AS 4 NUMERIC DIGITS -
004500*                   NO 2-DIGIT YEAR LOGIC EXISTS IN THIS ROUTINE.
004600*------------------------------------------------------------------*
004700* REQ0199 17/03/1993 DESMLIM - INITIAL VERSION.
004800*------------------------------------------------------------------*
004900 EJECT
005000*********************
005100 ENVIRONMENT DIVISION.
005200*********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.

006000***************
006100 DATA DIVISION.
006200***************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                  PIC X(24)  VALUE
006600     "** PROGRAM CSFVPRS  **".

006700 01  WK-C-COMMON.
006800     COPY CSFCMWS.
006900     COPY CSFFTYPE.

007000 01  WK-C-WORK-NAME                 PIC X(80)  VALUE SPACES.
007100 01  WK-N-TOKEN-COUNT               PIC 9(01)  COMP  VALUE ZERO.
007200 01  WK-C-TOKEN-GROUP.
007300     05  WK-C-TOK1                  PIC X(20).
007400     05  WK-C-TOK2                  PIC X(20).
007500     05  WK-C-TOK3                  PIC X(20).
007600     05  WK-C-TOK4                  PIC X(20).

RQ0310 01  WK-C-SERIAL-CHARS       PIC X(04) JUSTIFIED RIGHT VALUE ZEROES.
007700 01  WK-C-SERIAL-NUM REDEFINES WK-C-SERIAL-CHARS  PIC 9(04).
007800 01  WK-C-YEAR-CHARS                PIC X(04)  VALUE ZEROES.
007900 01  WK-C-YEAR-NUM REDEFINES WK-C-YEAR-CHARS      PIC 9(04).
RQ0310 01  WK-C-PERDIG-CHARS       PIC X(04) JUSTIFIED RIGHT VALUE ZEROES.
008000 01  WK-C-PERDIG-NUM REDEFINES WK-C-PERDIG-CHARS  PIC 9(04).
RQ0310 01  WK-N-TOK-LEN                   PIC 9(02)  COMP  VALUE ZERO.

008100 01  WK-C-PERIOD-TOKEN              PIC X(20)  VALUE SPACES.
008200 01  WK-C-PERIOD-DIGITS             PIC X(10)  VALUE SPACES.
008300 01  WK-C-PERIOD-SUFFIX             PIC X(10)  VALUE SPACES.

008400 01  WK-C-MONTH-TOKEN               PIC X(20)  VALUE SPACES.
008500 01  WK-C-MONTH-NAME-PART           PIC X(15)  VALUE SPACES.
008600 01  WK-C-MONTH-EXT-PART            PIC X(04)  VALUE SPACES.

008700 01  WK-C-HOLDINGS-COMPARE          PIC X(80)  VALUE SPACES.

008800 01  WK-N-FOLDER-NDX                PIC 9(01)  COMP  VALUE ZERO.
008900 01  WK-C-VALID-PARSE-SW            PIC X(01)  VALUE "Y".
009000     88  WK-C-PARSE-IS-VALID                VALUE "Y".
009100     88  WK-C-PARSE-IS-INVALID              VALUE "N".

009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 01  WK-C-CSFPRS-RECORD.
009600     COPY CSFPRSLK.

009700****************************************
009800 PROCEDURE DIVISION USING WK-C-CSFPRS-RECORD.
009900****************************************
010000 MAIN-MODULE.
010100     PERFORM A000-START-PROGRAM-ROUTINE
010200        THRU A099-START-PROGRAM-ROUTINE-EX.
010300     PERFORM B000-PARSE-FILE-NAME
010400        THRU B999-PARSE-FILE-NAME-EX.
010500     PERFORM Z000-END-PROGRAM-ROUTINE
010600        THRU Z999-END-PROGRAM-ROUTINE-EX.
010700     EXIT PROGRAM.

010800*------------------------------------------------------------------*
010900 A000-START-PROGRAM-ROUTINE.
011000*------------------------------------------------------------------*
011100     MOVE SPACES TO WK-C-CSFPRS-OUTPUT.
011200     MOVE ZEROES TO WK-C-CSFPRS-O-SERIAL
011300                     WK-C-CSFPRS-O-SERIAL-PRES
011400                     WK-C-CSFPRS-O-YEAR
011500                     WK-C-CSFPRS-O-PERIOD-NO.
011600     MOVE "N"    TO WK-C-CSFPRS-O-MISSING
011700                     WK-C-CSFPRS-O-HOLDINGS.
011800     MOVE "Y"    TO WK-C-CSFPRS-VALID.
011900     MOVE "OK"   TO WK-C-CSFPRS-MESSAGE.
012000     MOVE WK-C-CSFPRS-I-NAME TO WK-C-WORK-NAME.
012100     SET WK-C-PARSE-IS-VALID TO TRUE.
012200*------------------------------------------------------------------*
012300 A099-START-PROGRAM-ROUTINE-EX.
012400*------------------------------------------------------------------*
012500     EXIT.

012600*------------------------------------------------------------------*
012700 B000-PARSE-FILE-NAME.
012800*------------------------------------------------------------------*
012900     MOVE WK-C-WORK-NAME TO WK-C-HOLDINGS-COMPARE.
013000     INSPECT WK-C-HOLDINGS-COMPARE
013100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013200                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300     IF  WK-C-HOLDINGS-COMPARE (1:12) = "HOLDINGS.CSV"
013400         MOVE "Y" TO WK-C-CSFPRS-O-HOLDINGS
013500         GO TO B999-PARSE-FILE-NAME-EX
013600     END-IF.

013700     PERFORM B100-FIND-FOLDER-ENTRY
013800        THRU B100-FIND-FOLDER-ENTRY-EX.

013900     PERFORM B200-TOKENIZE-NAME
014000        THRU B299-TOKENIZE-NAME-EX.
014100     IF  WK-C-PARSE-IS-INVALID
014200         GO TO B999-PARSE-FILE-NAME-EX.

014300     PERFORM B300-VALIDATE-YEAR-PERIOD
014400        THRU B399-VALIDATE-YEAR-PERIOD-EX.
014500     IF  WK-C-PARSE-IS-INVALID
014600         GO TO B999-PARSE-FILE-NAME-EX.

014700     PERFORM B400-VALIDATE-MONTH-TOKEN
014800        THRU B499-VALIDATE-MONTH-TOKEN-EX.

014900*------------------------------------------------------------------*
015000 B999-PARSE-FILE-NAME-EX.
015100*------------------------------------------------------------------*
015200     IF  WK-C-PARSE-IS-INVALID
015300         MOVE "N" TO WK-C-CSFPRS-VALID
015400         STRING "Invalid file format: " WK-C-CSFPRS-I-NAME
015500            DELIMITED BY SIZE INTO WK-C-CSFPRS-MESSAGE
015600     END-IF.
015700     EXIT.

015800*------------------------------------------------------------------*
015900 B100-FIND-FOLDER-ENTRY.
016000*------------------------------------------------------------------*
016100     SET WK-N-FOLDER-NDX TO 1.
016200     PERFORM B110-SCAN-ONE-FOLDER-ROW
016300        THRU B110-SCAN-ONE-FOLDER-ROW-EX
016400        VARYING CSFT-NDX FROM 1 BY 1
016500           UNTIL CSFT-NDX > 4
016600              OR CSFT-FOLDER-NAME (CSFT-NDX) = WK-C-CSFPRS-I-FOLDER.
016700*------------------------------------------------------------------*
016800 B100-FIND-FOLDER-ENTRY-EX.
016900*------------------------------------------------------------------*
017000     EXIT.

017100*------------------------------------------------------------------*
017200 B110-SCAN-ONE-FOLDER-ROW.
017300*------------------------------------------------------------------*
017400     CONTINUE.
017500*------------------------------------------------------------------*
017600 B110-SCAN-ONE-FOLDER-ROW-EX.
017700*------------------------------------------------------------------*
017800     EXIT.

017900*------------------------------------------------------------------*
018000 B200-TOKENIZE-NAME.
018100*------------------------------------------------------------------*
018200     MOVE SPACES TO WK-C-TOKEN-GROUP.
018300     MOVE ZERO   TO WK-N-TOKEN-COUNT.
018400     UNSTRING WK-C-WORK-NAME DELIMITED BY ALL SPACE
018500         INTO WK-C-TOK1 WK-C-TOK2 WK-C-TOK3 WK-C-TOK4
018600         TALLYING IN WK-N-TOKEN-COUNT.

018700     EVALUATE WK-N-TOKEN-COUNT
018800         WHEN 4
018900             MOVE "1" TO WK-C-CSFPRS-O-SERIAL-PRES
RQ0310         MOVE ZERO TO WK-N-TOK-LEN
RQ0310         INSPECT WK-C-TOK1 TALLYING WK-N-TOK-LEN
RQ0310             FOR CHARACTERS BEFORE INITIAL SPACE
RQ0310         MOVE WK-C-TOK1 (1:WK-N-TOK-LEN) TO WK-C-SERIAL-CHARS
RQ0310         INSPECT WK-C-SERIAL-CHARS REPLACING LEADING SPACE BY ZERO
019000             MOVE WK-C-TOK2 (1:4) TO WK-C-YEAR-CHARS
019100             MOVE WK-C-TOK3       TO WK-C-PERIOD-TOKEN
019200             MOVE WK-C-TOK4       TO WK-C-MONTH-TOKEN
019300             IF  NOT WK-C-SERIAL-CHARS NUMERIC
019400                 SET WK-C-PARSE-IS-INVALID TO TRUE
019500             END-IF
019600         WHEN 3
RQ0306         MOVE "0" TO WK-C-CSFPRS-O-SERIAL-PRES
RQ0306         MOVE "Y" TO WK-C-CSFPRS-O-MISSING
019700             MOVE WK-C-TOK1 (1:4) TO WK-C-YEAR-CHARS
019800             MOVE WK-C-TOK2       TO WK-C-PERIOD-TOKEN
019900             MOVE WK-C-TOK3       TO WK-C-MONTH-TOKEN
020000         WHEN OTHER
020100             SET WK-C-PARSE-IS-INVALID TO TRUE
020200     END-EVALUATE.
020300*------------------------------------------------------------------*
020400 B299-TOKENIZE-NAME-EX.
020500*------------------------------------------------------------------*
020600     EXIT.

020700*------------------------------------------------------------------*
020800 B300-VALIDATE-YEAR-PERIOD.
020900*------------------------------------------------------------------*
021000     IF  NOT WK-C-YEAR-CHARS NUMERIC
021100         SET WK-C-PARSE-IS-INVALID TO TRUE
021200         GO TO B399-VALIDATE-YEAR-PERIOD-EX
021300     END-IF.

021400     UNSTRING WK-C-PERIOD-TOKEN DELIMITED BY "_"
021500         INTO WK-C-PERIOD-DIGITS WK-C-PERIOD-SUFFIX.
021600     INSPECT WK-C-PERIOD-SUFFIX
021700        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021800                to "abcdefghijklmnopqrstuvwxyz".

021900     IF  WK-C-PERIOD-SUFFIX (1:6) NOT = CSFT-KEY-LIT (CSFT-NDX)
022000         SET WK-C-PARSE-IS-INVALID TO TRUE
022100         GO TO B399-VALIDATE-YEAR-PERIOD-EX
022200     END-IF.

022300     IF  CSFT-FOLDER-NAME (CSFT-NDX) = "Yearly"
022400         IF  WK-C-PERIOD-DIGITS (1:1) NOT = "1"
022500             OR WK-C-PERIOD-DIGITS (2:1) NOT = SPACE
022600             SET WK-C-PARSE-IS-INVALID TO TRUE
022700             GO TO B399-VALIDATE-YEAR-PERIOD-EX
022800         END-IF
022900         MOVE 1 TO WK-C-PERDIG-NUM
023000     ELSE
RQ0310         MOVE ZERO TO WK-N-TOK-LEN
RQ0310         INSPECT WK-C-PERIOD-DIGITS TALLYING WK-N-TOK-LEN
RQ0310             FOR CHARACTERS BEFORE INITIAL SPACE
RQ0310         MOVE WK-C-PERIOD-DIGITS (1:WK-N-TOK-LEN) TO WK-C-PERDIG-CHARS
RQ0310         INSPECT WK-C-PERDIG-CHARS REPLACING LEADING SPACE BY ZERO
023100         IF  NOT WK-C-PERDIG-CHARS NUMERIC
023200             SET WK-C-PARSE-IS-INVALID TO TRUE
023300             GO TO B399-VALIDATE-YEAR-PERIOD-EX
023400         END-IF
023500     END-IF.

023600     MOVE WK-C-YEAR-NUM   TO WK-C-CSFPRS-O-YEAR.
023700     MOVE WK-C-PERDIG-NUM TO WK-C-CSFPRS-O-PERIOD-NO.
023800*------------------------------------------------------------------*
023900 B399-VALIDATE-YEAR-PERIOD-EX.
024000*------------------------------------------------------------------*
024100     EXIT.

024200*------------------------------------------------------------------*
024300 B400-VALIDATE-MONTH-TOKEN.
024400*------------------------------------------------------------------*
024500     UNSTRING WK-C-MONTH-TOKEN DELIMITED BY "."
024600         INTO WK-C-MONTH-NAME-PART WK-C-MONTH-EXT-PART.
024700     INSPECT WK-C-MONTH-EXT-PART
024800        CONVERTING "abcdefghijklmnopqrstuvwxyz"
024900                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025000     IF  WK-C-MONTH-EXT-PART (1:3) NOT = "CSV"
025100         SET WK-C-PARSE-IS-INVALID TO TRUE
025200         GO TO B499-VALIDATE-MONTH-TOKEN-EX
025300     END-IF.

025400     INSPECT WK-C-MONTH-NAME-PART
025500        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025600                to "abcdefghijklmnopqrstuvwxyz".
025700     MOVE WK-C-MONTH-NAME-PART TO WK-C-CSFPRS-O-MONTH.
025800     MOVE "N" TO WK-C-CSFPRS-O-HOLDINGS.
025900*------------------------------------------------------------------*
026000 B499-VALIDATE-MONTH-TOKEN-EX.
026100*------------------------------------------------------------------*
026200     EXIT.

026300*------------------------------------------------------------------*
026400 Z000-END-PROGRAM-ROUTINE.
026500*------------------------------------------------------------------*
026600     CONTINUE.
026700*------------------------------------------------------------------*
026800 Z999-END-PROGRAM-ROUTINE-EX.
026900*------------------------------------------------------------------*
027000     EXIT.

027100******************************************************************
027200*************** END OF PROGRAM SOURCE -  CSFVPRS ***************
027300******************************************************************
