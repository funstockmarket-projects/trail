000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFXSER.
000300 AUTHOR.         DESMOND LIM.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   11 JUN 1989.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO HAND BACK THE NEXT SERIAL NUMBER
001000*               TO BE ASSIGNED TO A HOLDINGS RECORD WITHIN ONE
001100*               PERIOD FOLDER.  THE NEXT SERIAL IS ONE HIGHER THAN
001200*               THE HIGHEST SERIAL ALREADY PRESENT ACROSS THE
001300*               MAIN-BRANCH, MISSING AND ALREADY-ASSIGNED ROWS
001400*               PASSED IN BY THE CALLER - THIS ROUTINE DOES NOT
001500*               ITSELF TOUCH ANY FILE.
001600*
001700*==================================================================
001800* HISTORY OF MODIFICATION:
001900*==================================================================
002000* REQ0233 30/05/2023 DLIM    - SERIAL SCAN NOW DRIVEN OFF THE
002100*                   VARIABLE-LENGTH TABLE COUNT INSTEAD OF A FIXED
002200*                   500-ROW SCAN - CUT CPU TIME ON SMALL FOLDERS.
002300*------------------------------------------------------------------*
002400* Y2K002  14/10/1998 DLIM    - Y2K REVIEW - SERIAL IS A PLAIN 4-
002500*                   DIGIT COUNTER, NOT A DATE FIELD - NO CHANGE.
002600*------------------------------------------------------------------*
002700* REQ0185 21/02/1992 DLIM    - INITIAL VERSION.
002800*------------------------------------------------------------------*
002900 EJECT
003000*********************
003100 ENVIRONMENT DIVISION.
003200*********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   UPSI-0 IS UPSI-SWITCH-0
003800                     ON  STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.

004000***************
004100 DATA DIVISION.
004200***************
004300 WORKING-STORAGE SECTION.
004400*************************
004500 01  FILLER                  PIC X(24)  VALUE
004600     "** PROGRAM CSFXSER  **".

004700 01  WK-C-COMMON.
004800     COPY CSFCMWS.

004900 01  WK-C-TABLE-CHOICE           PIC X(01)  VALUE SPACE.
005000     88  WK-C-TABLE-IS-ALL              VALUE "A".
005100     88  WK-C-TABLE-IS-MISSING          VALUE "M".

005200*****************
005300 LINKAGE SECTION.
005400*****************
005500 01  WK-C-CSFSER-RECORD.
005600     COPY CSFSERLK.

005700****************************************
005800 PROCEDURE DIVISION USING WK-C-CSFSER-RECORD.
005900****************************************
006000 MAIN-MODULE.
006100     PERFORM A000-START-PROGRAM-ROUTINE
006200        THRU A099-START-PROGRAM-ROUTINE-EX.
006300     PERFORM B000-SCAN-ALL-TABLE
006400        THRU B099-SCAN-ALL-TABLE-EX.
006500     PERFORM B100-SCAN-MIS-TABLE
006600        THRU B199-SCAN-MIS-TABLE-EX.
006700     PERFORM Z000-END-PROGRAM-ROUTINE
006800        THRU Z999-END-PROGRAM-ROUTINE-EX.
006900     EXIT PROGRAM.

007000*------------------------------------------------------------------*
007100 A000-START-PROGRAM-ROUTINE.
007200*------------------------------------------------------------------*
007300     MOVE ZERO TO WK-N-HIGHEST-SERIAL.
007400     MOVE ZERO TO WK-N-SUB1.
007500*------------------------------------------------------------------*
007600 A099-START-PROGRAM-ROUTINE-EX.
007700*------------------------------------------------------------------*
007800     EXIT.

007900*------------------------------------------------------------------*
008000 B000-SCAN-ALL-TABLE.
008100*------------------------------------------------------------------*
008200*    SCAN THE CALLER'S "ALL" LIST (MAIN BRANCH + ALREADY-PLACED
008300*    BRANCH FILES FOR THE CURRENT FOLDER) FOR THE HIGHEST SERIAL.
008400     PERFORM B010-SCAN-ONE-ALL-ROW
008500        THRU B010-SCAN-ONE-ALL-ROW-EX
008600        VARYING WK-N-SUB1 FROM 1 BY 1
008700           UNTIL WK-N-SUB1 > WK-C-CSFSER-I-ALL-COUNT.
008800*------------------------------------------------------------------*
008900 B099-SCAN-ALL-TABLE-EX.
009000*------------------------------------------------------------------*
009100     EXIT.

009200*------------------------------------------------------------------*
009300 B010-SCAN-ONE-ALL-ROW.
009400*------------------------------------------------------------------*
009500     IF  WK-C-CSFSER-I-ALL-SERIAL (WK-N-SUB1) > WK-N-HIGHEST-SERIAL
009600         MOVE WK-C-CSFSER-I-ALL-SERIAL (WK-N-SUB1)
009700           TO WK-N-HIGHEST-SERIAL.
009800*------------------------------------------------------------------*
009900 B010-SCAN-ONE-ALL-ROW-EX.
010000*------------------------------------------------------------------*
010100     EXIT.

010200*------------------------------------------------------------------*
010300 B100-SCAN-MIS-TABLE.
010400*------------------------------------------------------------------*
010500*    SCAN THE CALLER'S MISSING-FILE LIST FOR THE CURRENT FOLDER -
010600*    A MISSING ROW CAN ALREADY CARRY A HIGHER SERIAL THAN ANY ALL-
010700*    LIST ROW WHEN SEVERAL MISSING FILES ARE BEING NUMBERED IN THE
010800*    SAME PASS.
010900     PERFORM B110-SCAN-ONE-MIS-ROW
011000        THRU B110-SCAN-ONE-MIS-ROW-EX
011100        VARYING WK-N-SUB1 FROM 1 BY 1
011200           UNTIL WK-N-SUB1 > WK-C-CSFSER-I-MIS-COUNT.
011300     COMPUTE WK-C-CSFSER-O-NEXT-SERIAL = WK-N-HIGHEST-SERIAL + 1.
011400*------------------------------------------------------------------*
011500 B199-SCAN-MIS-TABLE-EX.
011600*------------------------------------------------------------------*
011700     EXIT.

011800*------------------------------------------------------------------*
011900 B110-SCAN-ONE-MIS-ROW.
012000*------------------------------------------------------------------*
012100     IF  WK-C-CSFSER-I-MIS-SERIAL (WK-N-SUB1) > WK-N-HIGHEST-SERIAL
012200         MOVE WK-C-CSFSER-I-MIS-SERIAL (WK-N-SUB1)
012300           TO WK-N-HIGHEST-SERIAL.
012400*------------------------------------------------------------------*
012500 B110-SCAN-ONE-MIS-ROW-EX.
012600*------------------------------------------------------------------*
012700     EXIT.

012800*------------------------------------------------------------------*
012900 Z000-END-PROGRAM-ROUTINE.
013000*------------------------------------------------------------------*
013100     CONTINUE.
013200*------------------------------------------------------------------*
013300 Z999-END-PROGRAM-ROUTINE-EX.
013400*------------------------------------------------------------------*
013500     EXIT.

013600******************************************************************
013700*************** END OF PROGRAM SOURCE -  CSFXSER ***************
013800******************************************************************
