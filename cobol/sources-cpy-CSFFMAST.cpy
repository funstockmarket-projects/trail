000100* CSFFMAST.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* REQ0302 14/04/2025 ACNPKR - FIX RECORD LENGTH - THE REQ0192
000600*                  EXPANSION TO 200 FORGOT THE 4-BYTE RESERVE
000700*                  FILLER, TRUNCATING CSF-FINAL-NAME ON LOAD -
000800*                  RECORD LENGTH IS NOW 204.
000900*-----------------------------------------------------------------
001000* REQ0192 19/03/2024 ACNPKR - ADD HOLDINGS SNAPSHOT SUPPORT
001100*                  - EXPAND CSF-FINAL-NAME FROM 64 TO 80 TO MATCH
001200*                    THE LONGEST CANONICAL NAME SEEN IN YEARLY
001300*                  - EXPAND RECORD LENGTH 180 TO 200
001400*-----------------------------------------------------------------
001500* REQ0155 02/08/2022 ACNTWM - INITIAL VERSION
001600*                  - CARRIES ONE PARSED CANDIDATE CSV FILE PER
001700*                    OCCURRENCE OF THE FILE LIST TABLE
001800*****************************************************************
RQ0302 05  CSF-FILE-INFO-RECORD          PIC X(204).
RQ0192* 05  CSF-FILE-INFO-RECORD          PIC X(180).
001900*  I-O FORMAT:CSFFMASTR  FROM FILE CSFFMAST  OF LIBRARY CSFVLIB
002000*
002100 05  CSF-FILE-INFOR  REDEFINES CSF-FILE-INFO-RECORD.
002200     06  CSF-ORIGINAL-NAME          PIC X(80).
002300*                                FILE NAME AS FOUND ON DISK
002400     06  CSF-FOLDER                 PIC X(10).
002500*                                DAILY / WEEKLY / MONTHLY / YEARLY
002600     06  CSF-SERIAL                 PIC 9(04).
002700*                                LEADING SERIAL PARSED FROM NAME
002800     06  CSF-SERIAL-PRESENT         PIC 9(01).
002900         88  CSF-SERIAL-WAS-GIVEN          VALUE 1.
003000         88  CSF-SERIAL-WAS-NOT-GIVEN      VALUE 0.
003100*                                SERIAL GROUP MATCHED IN NAME Y/N
003200     06  CSF-YEAR                   PIC 9(04).
003300*                                4-DIGIT CALENDAR YEAR PARSED
003400     06  CSF-PERIOD-NUMBER          PIC 9(04).
003500*                                DAY/WEEK/MONTH NO. - ALWAYS 1 YEARLY
003600     06  CSF-MONTH-NAME             PIC X(15).
003700*                                LOWER-CASED ENGLISH MONTH NAME
003800     06  CSF-IS-MISSING             PIC X(01).
003900         88  CSF-FILE-IS-MISSING           VALUE "Y".
004000         88  CSF-FILE-IS-NOT-MISSING       VALUE "N".
004100*                                NO LEADING SERIAL FOUND IN NAME
004200     06  CSF-IS-HOLDINGS             PIC X(01).
004300         88  CSF-FILE-IS-HOLDINGS          VALUE "Y".
004400         88  CSF-FILE-IS-NOT-HOLDINGS      VALUE "N".
004500*                                ORIGINAL-NAME = "HOLDINGS.CSV"
004600     06  CSF-FINAL-NAME              PIC X(80).
004700*                                CANONICAL NAME - BLANK UNTIL ASSIGNED
004800     06  FILLER                     PIC X(04).
004900*                                RESERVED FOR FUTURE EXPANSION
005000*-------------------------------------------------------------------*
005100* CSF-FILE-TABLE - IN-MEMORY LIST OF CSF-FILE-INFOR OCCURRENCES USED
005200* BY THE ENGINE AND ITS CALLED SUBROUTINES AS THE "ALL"/"BRANCH"/
005300* "MISSING"/"MAIN-BRANCH" LISTS DESCRIBED IN THE BATCH FLOW. THE
005400* SAME GROUP LAYOUT IS REUSED FOR EACH LIST - ONLY THE SUBSCRIPT
005500* LIMIT (CSF-T-MAX) AND THE COUNT (CSF-T-COUNT) DIFFER PER LIST.
005600*-------------------------------------------------------------------*
005700 05  CSF-FILE-TABLE.
005800     06  CSF-T-COUNT                PIC 9(04)  COMP  VALUE ZERO.
005900     06  CSF-T-MAX                  PIC 9(04)  COMP  VALUE 500.
006000     06  CSF-T-ENTRY  OCCURS 500 TIMES
006100                       DEPENDING ON CSF-T-COUNT
006200                       INDEXED BY CSF-T-NDX.
RQ0302         07  CSF-T-FILE-INFOR       PIC X(204).
