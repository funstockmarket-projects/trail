000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVENG.
000300 AUTHOR.         R TANASE.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   03 MAR 1987.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  MAIN BATCH DRIVER FOR THE HOLDINGS-REPOSITORY COMMIT
001000*               GATEKEEPER.  LOOPS THE FOUR PERIOD FOLDERS (DAILY,
001100*               WEEKLY, MONTHLY, YEARLY) IN THAT FIXED ORDER, CLASSIFIES
001200*               EVERY CANDIDATE CSV FILE FOUND ON DISK, CALLS OUT TO
001300*               THE MISSING-FILE AND HOLDINGS PROCESSORS, AND - ONLY
001400*               WHEN EVERY FOLDER PASSES - RENAMES THE NEW FILES TO
001500*               THEIR CANONICAL NAMES.  ANY FAILURE ANYWHERE ABORTS
001600*               THE WHOLE RUN (DELETE COMMIT) WITHOUT RENAMING ANYTHING.
001700*
001800*==================================================================
001900* HISTORY OF MODIFICATION:
002000*==================================================================
002100* RQ0309  09/08/2025 ACNPKR - MISSING-PROCESSOR SERIAL NUMBERS MUST BE
002200*                   BASED ON THE BRANCH LIST ONLY, NOT ON THE
002300*                   MAIN-BRANCH ENTRIES APPENDED AFTER IT -
002400*                   PASS THE BRANCH-ONLY COUNT DOWN SO CSFVMIS
002500*                   CAN TELL THE TWO PORTIONS OF THE ALL-LIST
002600*                   APART.
002700*------------------------------------------------------------------*
002800* REQ0301 02/06/2025 ACNPKR - ADD THE "ALREADY IN MAIN BRANCH"
002900*                   SHORT-CIRCUIT SO RE-RUNS OF A FOLDER THAT
003000*                   PARTIALLY COMMITTED DO NOT RE-FLAG FILES THE
003100*                   PRIOR RUN ALREADY ACCEPTED.
003200*------------------------------------------------------------------*
003300* REQ0288 14/01/2024 ACNTWM - HOLDINGS.CSV WEEKEND UPLOAD REJECTED
003400*                   PER OPS REQUEST - SEE E-REQ 88014.
003500*------------------------------------------------------------------*
003600* REQ0240 19/09/2021 TMPLKW - FIRST FAILURE NOW STOPS THE WHOLE RUN
003700*                   INSTEAD OF CONTINUING ON TO THE NEXT FOLDER -
003800*                   MATCHES THE CI JOB'S SYSTEM.EXIT(1) BEHAVIOUR.
003900*------------------------------------------------------------------*
004000* Y2K001  09/11/1998 MWEETL  - YEAR 2000 READINESS REVIEW - ALL
004100*                   YEAR FIELDS IN THIS PROGRAM ARE ALREADY 4-DIGIT
004200*                   (CSF-YEAR PIC 9(04)) - NO CHANGE REQUIRED.
004300*------------------------------------------------------------------*
004400* REQ0190 22/07/1994 DESMLIM - ADD THE MONTHLY FOLDER'S SEPARATE
004500*                   TIME-PERIOD KEY RULE (YEAR+PERIOD ONLY, MONTH
004600*                   NAME NOT PART OF THE KEY) PER OPS REQUEST.
004700*------------------------------------------------------------------*
004800* REQ0161 11/02/1990 MWEETL  - ADD THE YEARLY FOLDER.
004900*------------------------------------------------------------------*
005000* REQ0103 03/03/1987 RTANASE - INITIAL VERSION - DAILY/WEEKLY/
005100*                   MONTHLY FOLDERS ONLY.
005200*------------------------------------------------------------------*
005300 EJECT
005400*********************
005500 ENVIRONMENT DIVISION.
005600*********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF
006400                   UPSI-1 IS UPSI-SWITCH-1
006500                     ON  STATUS IS U0-ON
006600                     OFF STATUS IS U0-OFF.

006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT CSFRAWLS  ASSIGN TO DATABASE-CSFRAWLS
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WK-C-FILE-STATUS.

007200     SELECT CSFMAINBR ASSIGN TO DATABASE-CSFMAINBR
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WK-C-FILE-STATUS.

007500     SELECT CSFPREXST ASSIGN TO DATABASE-CSFPREXST
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WK-C-FILE-STATUS.

007800     SELECT CSFRESULT ASSIGN TO DATABASE-CSFRESULT
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WK-C-FILE-STATUS.

008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  CSFRAWLS
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS CSFRAWLS-REC.
008900 01  CSFRAWLS-REC.
009000     COPY DDS-ALL-FORMATS OF CSFRAWLS.
009100 01  CSFRAWLS-REC-1.
009200     05  CSFRAWLS-FOLDER            PIC X(10).
009300     05  CSFRAWLS-NAME              PIC X(80).

009400 FD  CSFMAINBR
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS CSFMAINBR-REC.
009700 01  CSFMAINBR-REC.
009800     COPY DDS-ALL-FORMATS OF CSFMAINBR.
009900 01  CSFMAINBR-REC-1.
010000     COPY CSFFMAST.

010100 FD  CSFPREXST
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS CSFPREXST-REC.
010400 01  CSFPREXST-REC.
010500     COPY DDS-ALL-FORMATS OF CSFPREXST.
010600 01  CSFPREXST-REC-1.
010700     05  CSFPREXST-FOLDER           PIC X(10).
010800     05  CSFPREXST-FLAG             PIC X(01).

010900 FD  CSFRESULT
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS CSFRESULT-REC.
011200 01  CSFRESULT-REC                  PIC X(120).

011300*************************
011400 WORKING-STORAGE SECTION.
011500*************************
011600 01  FILLER                  PIC X(24)  VALUE
011700     "** PROGRAM CSFVENG  **".

011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01  WK-C-COMMON.
012000     COPY CSFCMWS.
012100     COPY CSFFTYPE.

012200 01  WK-N-FOLDER-NDX                PIC 9(01)  COMP  VALUE 1.
012300 01  WK-C-CURRENT-FOLDER            PIC X(10)  VALUE SPACES.
012400 01  WK-C-CURRENT-SUFFIX            PIC X(08)  VALUE SPACES.

012500 01  WK-C-FIRST-FAILURE             PIC X(120) VALUE SPACES.

012600* ----------- PR-EXISTS TABLE (GitHubService.prExists STUB) ------*
012700 01  WK-C-PREXST-TABLE.
012800     05  WK-N-PREXST-COUNT          PIC 9(02)  COMP  VALUE ZERO.
012900     05  WK-PREXST-ENTRY OCCURS 4 TIMES INDEXED BY WK-PREXST-NDX.
013000         10  WK-PREXST-FOLDER       PIC X(10).
013100         10  WK-PREXST-FLAG         PIC X(01).

013200* ----------- MAIN-BRANCH TABLE (GitHubService.loadMainBranchFiles) *
013300 01  WK-C-MAINBR-LIST.
013400     COPY CSFFMAST.

013500* ----------- PER-FOLDER WORKING LISTS ---------------------------*
013600 01  WK-C-RAW-LIST.
013700     COPY CSFFMAST.
013800 01  WK-C-BRANCH-LIST.
013900     COPY CSFFMAST.
014000 01  WK-C-MISSING-LIST.
014100     COPY CSFFMAST.
014200 01  WK-C-ALL-LIST.
014300     COPY CSFFMAST.

014400 01  WK-C-HOLDINGS-FOUND-SW         PIC X(01)  VALUE "N".
014500     88  WK-C-HOLDINGS-WAS-FOUND            VALUE "Y".
014600     88  WK-C-HOLDINGS-NOT-FOUND            VALUE "N".
014700 01  WK-C-HOLDINGS-REC              PIC X(200) VALUE SPACES.
014800 01  WK-C-SINGLE-INFO REDEFINES WK-C-HOLDINGS-REC.
014900     05  FILLER                     PIC X(200).

015000 01  WK-C-MAINBR-FOUND-SW           PIC X(01)  VALUE "N".
015100     88  WK-C-FOUND-IN-MAINBR               VALUE "Y".
015200     88  WK-C-NOT-FOUND-IN-MAINBR           VALUE "N".

015300* ---------------- ONE "CURRENT RECORD" WORKING COPY -------------*
015400 01  WK-C-CUR-INFO.
015500     COPY CSFFMAST.

015600* ---------------- CALLED-ROUTINE LINKAGE BLOCKS -----------------*
015700 01  WK-C-CSFPRS-RECORD.
015800     COPY CSFPRSLK.
015900 01  WK-C-CSFWKD-RECORD.
016000     COPY CSFWKDLK.
016100 01  WK-C-CSFMIS-RECORD.
016200     COPY CSFMISLK.
016300 01  WK-C-CSFHLD-RECORD.
016400     COPY CSFHLDLK.
016500 01  WK-C-CSFREN-RECORD.
016600     COPY CSFRENLK.

016700 EJECT
016800*****************
016900 PROCEDURE DIVISION.
017000*****************
017100 MAIN-MODULE.
017200     PERFORM A000-INITIALIZE-ROUTINE
017300        THRU A099-INITIALIZE-ROUTINE-EX.
017400     PERFORM A100-PROCESS-ALL-FOLDERS
017500        THRU A199-PROCESS-ALL-FOLDERS-EX.
017600     PERFORM Z000-END-PROGRAM-ROUTINE
017700        THRU Z099-END-PROGRAM-ROUTINE-EX.
017800     STOP RUN.

017900*------------------------------------------------------------------*
018000 A000-INITIALIZE-ROUTINE.
018100*------------------------------------------------------------------*
018200     SET WK-C-RUN-IS-VALID       TO TRUE.
018300     SET WK-C-HOLDINGS-NOT-FOUND TO TRUE.

018400     OPEN INPUT CSFRAWLS.
018500     IF  NOT WK-C-SUCCESSFUL
018600         DISPLAY "CSFVENG - OPEN FILE ERROR - CSFRAWLS"
018700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800         GO TO Y900-ABNORMAL-TERMINATION.

018900     OPEN INPUT CSFMAINBR.
019000     IF  NOT WK-C-SUCCESSFUL
019100         DISPLAY "CSFVENG - OPEN FILE ERROR - CSFMAINBR"
019200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION.

019400     OPEN INPUT CSFPREXST.
019500     IF  NOT WK-C-SUCCESSFUL
019600         DISPLAY "CSFVENG - OPEN FILE ERROR - CSFPREXST"
019700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800         GO TO Y900-ABNORMAL-TERMINATION.

019900     OPEN OUTPUT CSFRESULT.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "CSFVENG - OPEN FILE ERROR - CSFRESULT"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300         GO TO Y900-ABNORMAL-TERMINATION.

020400     PERFORM A010-LOAD-RAW-LIST
020500        THRU A019-LOAD-RAW-LIST-EX.
020600     PERFORM A020-LOAD-MAINBR-LIST
020700        THRU A029-LOAD-MAINBR-LIST-EX.
020800     PERFORM A030-LOAD-PREXST-TABLE
020900        THRU A039-LOAD-PREXST-TABLE-EX.

021000*------------------------------------------------------------------*
021100 A099-INITIALIZE-ROUTINE-EX.
021200*------------------------------------------------------------------*
021300     EXIT.

021400*------------------------------------------------------------------*
021500 A010-LOAD-RAW-LIST.
021600*------------------------------------------------------------------*
021700     MOVE ZERO TO CSF-T-COUNT OF WK-C-RAW-LIST.
021800     READ CSFRAWLS INTO CSFRAWLS-REC-1
021900         AT END SET WK-C-END-OF-FILE TO TRUE.
022000     PERFORM A011-LOAD-ONE-RAW-ROW
022100        THRU A011-LOAD-ONE-RAW-ROW-EX
022200        UNTIL WK-C-END-OF-FILE.

022300*------------------------------------------------------------------*
022400 A019-LOAD-RAW-LIST-EX.
022500*------------------------------------------------------------------*
022600     EXIT.

022700*------------------------------------------------------------------*
022800 A011-LOAD-ONE-RAW-ROW.
022900*------------------------------------------------------------------*
023000     ADD 1 TO CSF-T-COUNT OF WK-C-RAW-LIST.
023100     SET CSF-T-NDX OF WK-C-RAW-LIST TO CSF-T-COUNT OF WK-C-RAW-LIST.
023200     INITIALIZE CSF-FILE-INFOR OF WK-C-CUR-INFO.
023300     MOVE CSFRAWLS-FOLDER TO CSF-FOLDER OF WK-C-CUR-INFO.
023400     MOVE CSFRAWLS-NAME   TO CSF-ORIGINAL-NAME OF WK-C-CUR-INFO.
023500     MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO
023600       TO CSF-T-FILE-INFOR OF WK-C-RAW-LIST
023700          (CSF-T-NDX OF WK-C-RAW-LIST).
023800     READ CSFRAWLS INTO CSFRAWLS-REC-1
023900         AT END SET WK-C-END-OF-FILE TO TRUE.
024000*------------------------------------------------------------------*
024100 A011-LOAD-ONE-RAW-ROW-EX.
024200*------------------------------------------------------------------*
024300     EXIT.

024400*------------------------------------------------------------------*
024500 A020-LOAD-MAINBR-LIST.
024600*------------------------------------------------------------------*
024700     MOVE ZERO TO CSF-T-COUNT OF WK-C-MAINBR-LIST.
024800     READ CSFMAINBR INTO CSFMAINBR-REC-1
024900         AT END SET WK-C-END-OF-FILE TO TRUE.
025000     PERFORM A021-LOAD-ONE-MAINBR-ROW
025100        THRU A021-LOAD-ONE-MAINBR-ROW-EX
025200        UNTIL WK-C-END-OF-FILE.
025300*------------------------------------------------------------------*
025400 A029-LOAD-MAINBR-LIST-EX.
025500*------------------------------------------------------------------*
025600     EXIT.

025700*------------------------------------------------------------------*
025800 A021-LOAD-ONE-MAINBR-ROW.
025900*------------------------------------------------------------------*
026000     ADD 1 TO CSF-T-COUNT OF WK-C-MAINBR-LIST.
026100     SET CSF-T-NDX OF WK-C-MAINBR-LIST
026200        TO CSF-T-COUNT OF WK-C-MAINBR-LIST.
026300     MOVE CSF-FILE-INFO-RECORD OF CSFMAINBR-REC-1
026400       TO CSF-T-FILE-INFOR OF WK-C-MAINBR-LIST
026500          (CSF-T-NDX OF WK-C-MAINBR-LIST).
026600     READ CSFMAINBR INTO CSFMAINBR-REC-1
026700         AT END SET WK-C-END-OF-FILE TO TRUE.
026800*------------------------------------------------------------------*
026900 A021-LOAD-ONE-MAINBR-ROW-EX.
027000*------------------------------------------------------------------*
027100     EXIT.

027200*------------------------------------------------------------------*
027300 A030-LOAD-PREXST-TABLE.
027400*------------------------------------------------------------------*
027500     MOVE ZERO TO WK-N-PREXST-COUNT.
027600     READ CSFPREXST INTO CSFPREXST-REC-1
027700         AT END SET WK-C-END-OF-FILE TO TRUE.
027800     PERFORM A031-LOAD-ONE-PREXST-ROW
027900        THRU A031-LOAD-ONE-PREXST-ROW-EX
028000        UNTIL WK-C-END-OF-FILE.
028100*------------------------------------------------------------------*
028200 A039-LOAD-PREXST-TABLE-EX.
028300*------------------------------------------------------------------*
028400     EXIT.

028500*------------------------------------------------------------------*
028600 A031-LOAD-ONE-PREXST-ROW.
028700*------------------------------------------------------------------*
028800     ADD 1 TO WK-N-PREXST-COUNT.
028900     SET WK-PREXST-NDX TO WK-N-PREXST-COUNT.
029000     MOVE CSFPREXST-FOLDER TO WK-PREXST-FOLDER (WK-PREXST-NDX).
029100     MOVE CSFPREXST-FLAG   TO WK-PREXST-FLAG   (WK-PREXST-NDX).
029200     READ CSFPREXST INTO CSFPREXST-REC-1
029300         AT END SET WK-C-END-OF-FILE TO TRUE.
029400*------------------------------------------------------------------*
029500 A031-LOAD-ONE-PREXST-ROW-EX.
029600*------------------------------------------------------------------*
029700     EXIT.

029800*------------------------------------------------------------------*
029900 A100-PROCESS-ALL-FOLDERS.
030000*------------------------------------------------------------------*
030100     PERFORM B100-PROCESS-ONE-FOLDER
030200        THRU B199-PROCESS-ONE-FOLDER-EX
030300        VARYING WK-N-FOLDER-NDX FROM 1 BY 1
030400           UNTIL WK-N-FOLDER-NDX > 4
030500              OR WK-C-RUN-IS-INVALID.
030600*------------------------------------------------------------------*
030700 A199-PROCESS-ALL-FOLDERS-EX.
030800*------------------------------------------------------------------*
030900     EXIT.

031000*------------------------------------------------------------------*
031100 B100-PROCESS-ONE-FOLDER.
031200*------------------------------------------------------------------*
031300     SET CSFT-NDX TO WK-N-FOLDER-NDX.
031400     MOVE CSFT-FOLDER-NAME  (CSFT-NDX) TO WK-C-CURRENT-FOLDER.
031500     MOVE CSFT-SUFFIX-TOKEN (CSFT-NDX) TO WK-C-CURRENT-SUFFIX.
031600     MOVE ZERO TO CSF-T-COUNT OF WK-C-BRANCH-LIST
031700                  CSF-T-COUNT OF WK-C-MISSING-LIST
031800                  CSF-T-COUNT OF WK-C-ALL-LIST.
031900     SET WK-C-HOLDINGS-NOT-FOUND TO TRUE.

032000     PERFORM B110-CHECK-PR-EXISTS
032100        THRU B119-CHECK-PR-EXISTS-EX.
032200     IF  WK-C-RUN-IS-INVALID
032300         GO TO B199-PROCESS-ONE-FOLDER-EX.

032400     PERFORM C100-CLASSIFY-RAW-FILES
032500        THRU C199-CLASSIFY-RAW-FILES-EX.
032600     IF  WK-C-RUN-IS-INVALID
032700         GO TO B199-PROCESS-ONE-FOLDER-EX.

032800     PERFORM C300-WEEKEND-RULE
032900        THRU C399-WEEKEND-RULE-EX.
033000     IF  WK-C-RUN-IS-INVALID
033100         GO TO B199-PROCESS-ONE-FOLDER-EX.

033200     PERFORM D100-RUN-MISSING-PROCESSOR
033300        THRU D199-RUN-MISSING-PROCESSOR-EX.
033400     IF  WK-C-RUN-IS-INVALID
033500         GO TO B199-PROCESS-ONE-FOLDER-EX.

033600     IF  WK-C-HOLDINGS-WAS-FOUND
033700         PERFORM D200-RUN-HOLDINGS-PROCESSOR
033800            THRU D299-RUN-HOLDINGS-PROCESSOR-EX
033900     END-IF.
034000     IF  WK-C-RUN-IS-INVALID
034100         GO TO B199-PROCESS-ONE-FOLDER-EX.

034200     PERFORM D300-RENAME-FOLDER-FILES
034300        THRU D399-RENAME-FOLDER-FILES-EX.

034400*------------------------------------------------------------------*
034500 B199-PROCESS-ONE-FOLDER-EX.
034600*------------------------------------------------------------------*
034700     EXIT.

034800*------------------------------------------------------------------*
034900 B110-CHECK-PR-EXISTS.
035000*------------------------------------------------------------------*
035100     PERFORM B111-SCAN-PREXST-ROW
035200        THRU B111-SCAN-PREXST-ROW-EX
035300        VARYING WK-PREXST-NDX FROM 1 BY 1
035400           UNTIL WK-PREXST-NDX > WK-N-PREXST-COUNT
035500              OR WK-C-RUN-IS-INVALID.
035600*------------------------------------------------------------------*
035700 B119-CHECK-PR-EXISTS-EX.
035800*------------------------------------------------------------------*
035900     EXIT.

036000*------------------------------------------------------------------*
036100 B111-SCAN-PREXST-ROW.
036200*------------------------------------------------------------------*
036300     IF  WK-PREXST-FOLDER (WK-PREXST-NDX) = WK-C-CURRENT-FOLDER
036400         AND WK-PREXST-FLAG (WK-PREXST-NDX) = "Y"
036500         SET WK-C-RUN-IS-INVALID TO TRUE
036600         STRING "PR exists for folder: " WK-C-CURRENT-FOLDER
036700            DELIMITED BY SIZE INTO WK-C-FIRST-FAILURE
036800     END-IF.
036900*------------------------------------------------------------------*
037000 B111-SCAN-PREXST-ROW-EX.
037100*------------------------------------------------------------------*
037200     EXIT.

037300*------------------------------------------------------------------*
037400 C100-CLASSIFY-RAW-FILES.
037500*------------------------------------------------------------------*
037600     PERFORM C110-CLASSIFY-ONE-RAW-ROW
037700        THRU C110-CLASSIFY-ONE-RAW-ROW-EX
037800        VARYING CSF-T-NDX OF WK-C-RAW-LIST FROM 1 BY 1
037900           UNTIL CSF-T-NDX OF WK-C-RAW-LIST
038000                    > CSF-T-COUNT OF WK-C-RAW-LIST
038100              OR WK-C-RUN-IS-INVALID.
038200*------------------------------------------------------------------*
038300 C199-CLASSIFY-RAW-FILES-EX.
038400*------------------------------------------------------------------*
038500     EXIT.

038600*------------------------------------------------------------------*
038700 C110-CLASSIFY-ONE-RAW-ROW.
038800*------------------------------------------------------------------*
038900     MOVE CSF-T-FILE-INFOR OF WK-C-RAW-LIST
039000             (CSF-T-NDX OF WK-C-RAW-LIST)
039100       TO CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO.
039200     IF  CSF-FOLDER OF WK-C-CUR-INFO NOT = WK-C-CURRENT-FOLDER
039300         GO TO C110-CLASSIFY-ONE-RAW-ROW-EX.

039400     PERFORM C120-ALREADY-IN-MAIN-BRANCH
039500        THRU C129-ALREADY-IN-MAIN-BRANCH-EX.
039600     IF  WK-C-FOUND-IN-MAINBR
039700         GO TO C110-CLASSIFY-ONE-RAW-ROW-EX.

039800     MOVE WK-C-CURRENT-FOLDER   TO WK-C-CSFPRS-I-FOLDER.
039900     MOVE CSF-ORIGINAL-NAME OF WK-C-CUR-INFO
040000                                TO WK-C-CSFPRS-I-NAME.
040100     CALL "CSFVPRS" USING WK-C-CSFPRS-RECORD.

040200     IF  WK-C-CSFPRS-VALID NOT = "Y"
040300         SET WK-C-RUN-IS-INVALID TO TRUE
040400         MOVE WK-C-CSFPRS-MESSAGE TO WK-C-FIRST-FAILURE
040500         GO TO C110-CLASSIFY-ONE-RAW-ROW-EX
040600     END-IF.

040700     MOVE WK-C-CSFPRS-O-SERIAL      TO CSF-SERIAL OF WK-C-CUR-INFO.
040800     MOVE WK-C-CSFPRS-O-SERIAL-PRES TO
040900                                  CSF-SERIAL-PRESENT OF WK-C-CUR-INFO.
041000     MOVE WK-C-CSFPRS-O-YEAR        TO CSF-YEAR OF WK-C-CUR-INFO.
041100     MOVE WK-C-CSFPRS-O-PERIOD-NO   TO
041200                                  CSF-PERIOD-NUMBER OF WK-C-CUR-INFO.
041300     MOVE WK-C-CSFPRS-O-MONTH       TO CSF-MONTH-NAME OF WK-C-CUR-INFO.
041400     MOVE WK-C-CSFPRS-O-MISSING     TO CSF-IS-MISSING OF WK-C-CUR-INFO.
041500     MOVE WK-C-CSFPRS-O-HOLDINGS    TO
041600                                  CSF-IS-HOLDINGS OF WK-C-CUR-INFO.

041700     IF  CSF-FILE-IS-HOLDINGS OF WK-C-CUR-INFO
041800         PERFORM C200-CLASSIFY-HOLDINGS
041900            THRU C299-CLASSIFY-HOLDINGS-EX
042000     ELSE
042100     IF  CSF-FILE-IS-MISSING OF WK-C-CUR-INFO
042200         ADD 1 TO CSF-T-COUNT OF WK-C-MISSING-LIST
042300         SET CSF-T-NDX OF WK-C-MISSING-LIST
042400            TO CSF-T-COUNT OF WK-C-MISSING-LIST
042500         MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO
042600           TO CSF-T-FILE-INFOR OF WK-C-MISSING-LIST
042700              (CSF-T-NDX OF WK-C-MISSING-LIST)
042800     ELSE
042900         ADD 1 TO CSF-T-COUNT OF WK-C-BRANCH-LIST
043000         SET CSF-T-NDX OF WK-C-BRANCH-LIST
043100            TO CSF-T-COUNT OF WK-C-BRANCH-LIST
043200         MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO
043300           TO CSF-T-FILE-INFOR OF WK-C-BRANCH-LIST
043400              (CSF-T-NDX OF WK-C-BRANCH-LIST)
043500     END-IF
043600     END-IF.
043700*------------------------------------------------------------------*
043800 C110-CLASSIFY-ONE-RAW-ROW-EX.
043900*------------------------------------------------------------------*
044000     EXIT.

044100*------------------------------------------------------------------*
044200 C120-ALREADY-IN-MAIN-BRANCH.
044300*------------------------------------------------------------------*
044400     SET WK-C-NOT-FOUND-IN-MAINBR TO TRUE.
044500     PERFORM C121-SCAN-MAINBR-ROW
044600        THRU C121-SCAN-MAINBR-ROW-EX
044700        VARYING CSF-T-NDX OF WK-C-MAINBR-LIST FROM 1 BY 1
044800           UNTIL CSF-T-NDX OF WK-C-MAINBR-LIST
044900                    > CSF-T-COUNT OF WK-C-MAINBR-LIST
045000              OR WK-C-FOUND-IN-MAINBR.
045100*------------------------------------------------------------------*
045200 C129-ALREADY-IN-MAIN-BRANCH-EX.
045300*------------------------------------------------------------------*
045400     EXIT.

045500*------------------------------------------------------------------*
045600 C121-SCAN-MAINBR-ROW.
045700*------------------------------------------------------------------*
045800     MOVE CSF-T-FILE-INFOR OF WK-C-MAINBR-LIST
045900             (CSF-T-NDX OF WK-C-MAINBR-LIST)
046000       TO CSF-FILE-INFO-RECORD OF WK-C-MAINBR-LIST.
046100     IF  CSF-FOLDER OF WK-C-MAINBR-LIST       = WK-C-CURRENT-FOLDER
046200         AND CSF-ORIGINAL-NAME OF WK-C-MAINBR-LIST
046300                = CSF-ORIGINAL-NAME OF WK-C-CUR-INFO
046400         SET WK-C-FOUND-IN-MAINBR TO TRUE
046500     END-IF.
046600*------------------------------------------------------------------*
046700 C121-SCAN-MAINBR-ROW-EX.
046800*------------------------------------------------------------------*
046900     EXIT.

047000*------------------------------------------------------------------*
047100 C200-CLASSIFY-HOLDINGS.
047200*------------------------------------------------------------------*
047300     IF  WK-C-HOLDINGS-WAS-FOUND
047400         SET WK-C-RUN-IS-INVALID TO TRUE
047500         STRING "Multiple holdings.csv found in folder: "
047600            WK-C-CURRENT-FOLDER
047700            DELIMITED BY SIZE INTO WK-C-FIRST-FAILURE
047800         GO TO C299-CLASSIFY-HOLDINGS-EX
047900     END-IF.
048000     SET WK-C-HOLDINGS-WAS-FOUND TO TRUE.
048100     MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO TO WK-C-HOLDINGS-REC.
048200*------------------------------------------------------------------*
048300 C299-CLASSIFY-HOLDINGS-EX.
048400*------------------------------------------------------------------*
048500     EXIT.

048600*------------------------------------------------------------------*
048700 C300-WEEKEND-RULE.
048800*------------------------------------------------------------------*
048900     IF  WK-C-HOLDINGS-NOT-FOUND
049000         GO TO C399-WEEKEND-RULE-EX.

049100     CALL "CSFXWKD" USING WK-C-CSFWKD-RECORD.
049200     IF  WK-C-CSFWKD-O-IS-WEEKEND = "Y"
049300         SET WK-C-RUN-IS-INVALID TO TRUE
049400         STRING "Weekend holdings upload detected in folder: "
049500            WK-C-CURRENT-FOLDER
049600            DELIMITED BY SIZE INTO WK-C-FIRST-FAILURE
049700     END-IF.
049800*------------------------------------------------------------------*
049900 C399-WEEKEND-RULE-EX.
050000*------------------------------------------------------------------*
050100     EXIT.

050200*------------------------------------------------------------------*
050300 D100-RUN-MISSING-PROCESSOR.
050400*------------------------------------------------------------------*
050500     MOVE ZERO TO CSF-T-COUNT OF WK-C-ALL-LIST.
050600     PERFORM D110-COPY-BRANCH-TO-ALL
050700        THRU D110-COPY-BRANCH-TO-ALL-EX
050800        VARYING CSF-T-NDX OF WK-C-BRANCH-LIST FROM 1 BY 1
050900           UNTIL CSF-T-NDX OF WK-C-BRANCH-LIST
051000                    > CSF-T-COUNT OF WK-C-BRANCH-LIST.
051100     PERFORM D120-APPEND-MAINBR-TO-ALL
051200        THRU D120-APPEND-MAINBR-TO-ALL-EX
051300        VARYING CSF-T-NDX OF WK-C-MAINBR-LIST FROM 1 BY 1
051400           UNTIL CSF-T-NDX OF WK-C-MAINBR-LIST
051500                    > CSF-T-COUNT OF WK-C-MAINBR-LIST.

051600     MOVE WK-C-CURRENT-FOLDER        TO WK-C-CSFMIS-I-FOLDER.
051700*    RQ0309 - BRANCH-ONLY COUNT, TAKEN BEFORE MAIN-BRANCH WAS
051800*    APPENDED ABOVE, SO THE SERIAL GENERATOR NEVER SEES MAIN-BRANCH.
RQ0309     MOVE CSF-T-COUNT OF WK-C-BRANCH-LIST
RQ0309                                 TO WK-C-CSFMIS-I-BRANCH-COUNT.
051900     MOVE CSF-T-COUNT OF WK-C-MISSING-LIST
052000                                      TO WK-C-CSFMIS-I-MIS-COUNT.
052100     PERFORM D130-COPY-MIS-TO-LINKAGE
052200        THRU D130-COPY-MIS-TO-LINKAGE-EX
052300        VARYING WK-N-SUB1 FROM 1 BY 1
052400           UNTIL WK-N-SUB1 > WK-C-CSFMIS-I-MIS-COUNT.
052500     MOVE CSF-T-COUNT OF WK-C-ALL-LIST
052600                                      TO WK-C-CSFMIS-IO-ALL-COUNT.
052700     PERFORM D140-COPY-ALL-TO-MIS-LINKAGE
052800        THRU D140-COPY-ALL-TO-MIS-LINKAGE-EX
052900        VARYING WK-N-SUB1 FROM 1 BY 1
053000           UNTIL WK-N-SUB1 > WK-C-CSFMIS-IO-ALL-COUNT.

053100     CALL "CSFVMIS" USING WK-C-CSFMIS-RECORD.

053200     IF  WK-C-CSFMIS-VALID NOT = "Y"
053300         SET WK-C-RUN-IS-INVALID TO TRUE
053400         MOVE WK-C-CSFMIS-MESSAGE TO WK-C-FIRST-FAILURE
053500         GO TO D199-RUN-MISSING-PROCESSOR-EX
053600     END-IF.

053700     MOVE WK-C-CSFMIS-I-MIS-COUNT  TO CSF-T-COUNT OF
053800                                       WK-C-MISSING-LIST.
053900     PERFORM D150-COPY-MIS-FROM-LINKAGE
054000        THRU D150-COPY-MIS-FROM-LINKAGE-EX
054100        VARYING WK-N-SUB1 FROM 1 BY 1
054200           UNTIL WK-N-SUB1 > CSF-T-COUNT OF WK-C-MISSING-LIST.
054300*------------------------------------------------------------------*
054400 D199-RUN-MISSING-PROCESSOR-EX.
054500*------------------------------------------------------------------*
054600     EXIT.

054700*------------------------------------------------------------------*
054800 D110-COPY-BRANCH-TO-ALL.
054900*------------------------------------------------------------------*
055000     ADD 1 TO CSF-T-COUNT OF WK-C-ALL-LIST.
055100     MOVE CSF-T-ENTRY OF WK-C-BRANCH-LIST
055200             (CSF-T-NDX OF WK-C-BRANCH-LIST)
055300       TO CSF-T-ENTRY OF WK-C-ALL-LIST
055400             (CSF-T-COUNT OF WK-C-ALL-LIST).
055500*------------------------------------------------------------------*
055600 D110-COPY-BRANCH-TO-ALL-EX.
055700*------------------------------------------------------------------*
055800     EXIT.

055900*------------------------------------------------------------------*
056000 D120-APPEND-MAINBR-TO-ALL.
056100*------------------------------------------------------------------*
056200     ADD 1 TO CSF-T-COUNT OF WK-C-ALL-LIST.
056300     MOVE CSF-T-ENTRY OF WK-C-MAINBR-LIST
056400             (CSF-T-NDX OF WK-C-MAINBR-LIST)
056500       TO CSF-T-ENTRY OF WK-C-ALL-LIST
056600             (CSF-T-COUNT OF WK-C-ALL-LIST).
056700*------------------------------------------------------------------*
056800 D120-APPEND-MAINBR-TO-ALL-EX.
056900*------------------------------------------------------------------*
057000     EXIT.

057100*------------------------------------------------------------------*
057200 D130-COPY-MIS-TO-LINKAGE.
057300*------------------------------------------------------------------*
057400     SET CSF-T-NDX OF WK-C-MISSING-LIST TO WK-N-SUB1.
057500     MOVE CSF-T-ENTRY OF WK-C-MISSING-LIST
057600             (CSF-T-NDX OF WK-C-MISSING-LIST)
057700       TO WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB1).
057800*------------------------------------------------------------------*
057900 D130-COPY-MIS-TO-LINKAGE-EX.
058000*------------------------------------------------------------------*
058100     EXIT.

058200*------------------------------------------------------------------*
058300 D140-COPY-ALL-TO-MIS-LINKAGE.
058400*------------------------------------------------------------------*
058500     SET CSF-T-NDX OF WK-C-ALL-LIST TO WK-N-SUB1.
058600     MOVE CSF-T-ENTRY OF WK-C-ALL-LIST
058700             (CSF-T-NDX OF WK-C-ALL-LIST)
058800       TO WK-C-CSFMIS-IO-ALL-TABLE (WK-N-SUB1).
058900*------------------------------------------------------------------*
059000 D140-COPY-ALL-TO-MIS-LINKAGE-EX.
059100*------------------------------------------------------------------*
059200     EXIT.

059300*------------------------------------------------------------------*
059400 D150-COPY-MIS-FROM-LINKAGE.
059500*------------------------------------------------------------------*
059600     SET CSF-T-NDX OF WK-C-MISSING-LIST TO WK-N-SUB1.
059700     MOVE WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB1)
059800       TO CSF-T-ENTRY OF WK-C-MISSING-LIST
059900             (CSF-T-NDX OF WK-C-MISSING-LIST).
060000*------------------------------------------------------------------*
060100 D150-COPY-MIS-FROM-LINKAGE-EX.
060200*------------------------------------------------------------------*
060300     EXIT.

060400*------------------------------------------------------------------*
060500 D200-RUN-HOLDINGS-PROCESSOR.
060600*------------------------------------------------------------------*
060700     MOVE WK-C-CURRENT-FOLDER      TO WK-C-CSFHLD-I-FOLDER.
060800     MOVE WK-C-HOLDINGS-REC        TO WK-C-CSFHLD-IO-HOLD-REC.
060900     MOVE CSF-T-COUNT OF WK-C-ALL-LIST
061000                                    TO WK-C-CSFHLD-IO-ALL-COUNT.
061100     PERFORM D210-COPY-ALL-TO-HLD-LINKAGE
061200        THRU D210-COPY-ALL-TO-HLD-LINKAGE-EX
061300        VARYING WK-N-SUB1 FROM 1 BY 1
061400           UNTIL WK-N-SUB1 > WK-C-CSFHLD-IO-ALL-COUNT.

061500     CALL "CSFVHLD" USING WK-C-CSFHLD-RECORD.

061600     IF  WK-C-CSFHLD-VALID NOT = "Y"
061700         SET WK-C-RUN-IS-INVALID TO TRUE
061800         MOVE WK-C-CSFHLD-MESSAGE TO WK-C-FIRST-FAILURE
061900         GO TO D299-RUN-HOLDINGS-PROCESSOR-EX
062000     END-IF.

062100     MOVE WK-C-CSFHLD-IO-HOLD-REC TO WK-C-HOLDINGS-REC.
062200*------------------------------------------------------------------*
062300 D299-RUN-HOLDINGS-PROCESSOR-EX.
062400*------------------------------------------------------------------*
062500     EXIT.

062600*------------------------------------------------------------------*
062700 D210-COPY-ALL-TO-HLD-LINKAGE.
062800*------------------------------------------------------------------*
062900     SET CSF-T-NDX OF WK-C-ALL-LIST TO WK-N-SUB1.
063000     MOVE CSF-T-ENTRY OF WK-C-ALL-LIST
063100             (CSF-T-NDX OF WK-C-ALL-LIST)
063200       TO WK-C-CSFHLD-IO-ALL-TABLE (WK-N-SUB1).
063300*------------------------------------------------------------------*
063400 D210-COPY-ALL-TO-HLD-LINKAGE-EX.
063500*------------------------------------------------------------------*
063600     EXIT.

063700*------------------------------------------------------------------*
063800 D300-RENAME-FOLDER-FILES.
063900*------------------------------------------------------------------*
064000     PERFORM D310-RENAME-ONE-MISSING
064100        THRU D310-RENAME-ONE-MISSING-EX
064200        VARYING CSF-T-NDX OF WK-C-MISSING-LIST FROM 1 BY 1
064300           UNTIL CSF-T-NDX OF WK-C-MISSING-LIST
064400                    > CSF-T-COUNT OF WK-C-MISSING-LIST.
064500     IF  WK-C-HOLDINGS-WAS-FOUND
064600         MOVE WK-C-HOLDINGS-REC TO CSF-FILE-INFO-RECORD OF
064700                                    WK-C-CUR-INFO
064800         MOVE WK-C-CURRENT-FOLDER        TO WK-C-CSFREN-I-FOLDER
064900         MOVE CSF-ORIGINAL-NAME OF WK-C-CUR-INFO
065000                                          TO WK-C-CSFREN-I-ORIGINAL
065100         MOVE CSF-FINAL-NAME OF WK-C-CUR-INFO
065200                                          TO WK-C-CSFREN-I-FINAL
065300         CALL "CSFVREN" USING WK-C-CSFREN-RECORD
065400     END-IF.
065500*------------------------------------------------------------------*
065600 D399-RENAME-FOLDER-FILES-EX.
065700*------------------------------------------------------------------*
065800     EXIT.

065900*------------------------------------------------------------------*
066000 D310-RENAME-ONE-MISSING.
066100*------------------------------------------------------------------*
066200     MOVE CSF-T-FILE-INFOR OF WK-C-MISSING-LIST
066300             (CSF-T-NDX OF WK-C-MISSING-LIST)
066400       TO CSF-FILE-INFO-RECORD OF WK-C-CUR-INFO.
066500     MOVE WK-C-CURRENT-FOLDER        TO WK-C-CSFREN-I-FOLDER.
066600     MOVE CSF-ORIGINAL-NAME OF WK-C-CUR-INFO
066700                                      TO WK-C-CSFREN-I-ORIGINAL.
066800     MOVE CSF-FINAL-NAME OF WK-C-CUR-INFO
066900                                      TO WK-C-CSFREN-I-FINAL.
067000     CALL "CSFVREN" USING WK-C-CSFREN-RECORD.
067100*------------------------------------------------------------------*
067200 D310-RENAME-ONE-MISSING-EX.
067300*------------------------------------------------------------------*
067400     EXIT.

067500*------------------------------------------------------------------*
067600 Y900-ABNORMAL-TERMINATION.
067700*------------------------------------------------------------------*
067800     SET WK-C-RUN-IS-INVALID TO TRUE.
067900     MOVE "Unable to open one or more gatekeeper files"
068000        TO WK-C-FIRST-FAILURE.
068100     PERFORM Z000-END-PROGRAM-ROUTINE
068200        THRU Z099-END-PROGRAM-ROUTINE-EX.
068300     STOP RUN.

068400*------------------------------------------------------------------*
068500 Z000-END-PROGRAM-ROUTINE.
068600*------------------------------------------------------------------*
068700     IF  WK-C-RUN-IS-VALID
068800         MOVE "VALID COMMIT - All folders passed validation"
068900            TO CSFRESULT-REC
069000     ELSE
069100         STRING "DELETE COMMIT - " WK-C-FIRST-FAILURE
069200            DELIMITED BY SIZE INTO CSFRESULT-REC
069300     END-IF.
069400     WRITE CSFRESULT-REC.
069500     DISPLAY CSFRESULT-REC.

069600     CLOSE CSFRAWLS CSFMAINBR CSFPREXST CSFRESULT.
069700*------------------------------------------------------------------*
069800 Z099-END-PROGRAM-ROUTINE-EX.
069900*------------------------------------------------------------------*
070000     EXIT.

070100******************************************************************
070200*************** END OF PROGRAM SOURCE -  CSFVENG ***************
070300******************************************************************
