000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG     NAME    DATE         DESCRIPTION
000400* --------------------------------------------------------------------------
000500* REQ0305 14/04/2025 ACNPKR - ADD A 9-BYTE RESERVE FILLER TO THE OUTPUT
000600*                    GROUP FOR FUTURE EXPANSION, CONSISTENT WITH THE
000700*                    OTHER SHARED COPYBOOKS IN THIS PACKAGE.
000800* --------------------------------------------------------------------------
000900* REQ0243 12/02/2025 RTANASE - WIDEN WK-CSFVRSLT-I-KEY FROM 40 TO 80 SO AN
001000*                    80-BYTE CANONICAL FINAL NAME FITS ALONGSIDE THE
001100*                    SHORTER TIME-PERIOD KEY - REQ0178 SIZED IT FOR THE
001200*                    KEY ONLY AND DID NOT ANTICIPATE THE NAME CHECK
001300* --------------------------------------------------------------------------
001400* REQ0178 ACNTWM  14/11/2023 - ADD WK-CSFVRSLT-I-KEY SO THE CALLER CAN PASS
001500*                    THE TIME-PERIOD KEY IN AND GET THE VALID/MESSAGE PAIR
001600*                    BACK WITHOUT A SEPARATE COPYBOOK PER CALLER
001700* --------------------------------------------------------------------------
001800 01  WK-CSFVRSLT.
001900     05  WK-CSFVRSLT-INPUT.
002000         10  WK-CSFVRSLT-I-KEY          PIC X(80).
002100*                                TIME-PERIOD OR FINAL-NAME KEY TO CHECK
002200     05  WK-CSFVRSLT-OUTPUT.
002300         10  WK-CSFVRSLT-VALID          PIC X(01).
002400             88  WK-CSFVRSLT-IS-VALID          VALUE "Y".
002500             88  WK-CSFVRSLT-IS-INVALID        VALUE "N".
002600         10  WK-CSFVRSLT-MESSAGE        PIC X(120).
002700*                                "OK" WHEN WK-CSFVRSLT-VALID = "Y"
RQ0305         10  FILLER                     PIC X(09).
