000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVREN.
000300 AUTHOR.         DESMOND LIM.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   09 SEP 1992.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE THAT RENAMES ONE FOLDER'S FILE FROM ITS
001000*               ORIGINAL (AS-SUBMITTED) NAME TO THE CANONICAL FINAL
001100*               NAME THE ENGINE COMPUTED FOR IT, AND HANDS BACK A
001200*               FORMATTED REPORT ROW DESCRIBING WHAT HAPPENED -
001300*               SUCCESS OR FAILURE - SO THE CALLER CAN WRITE IT TO
001400*               CSFRENRPT WITHOUT HAVING TO KNOW HOW THE RENAME WAS
001500*               DONE.
001600*
001700*==================================================================
001800* HISTORY OF MODIFICATION:
001900*==================================================================
002000* REQ0304 14/04/2025 ACNPKR - BUILD THE FULL CSFRNLOG REPORT ROW IN
002100*                   THIS ROUTINE (FOLDER/ORIGINAL/FINAL/OUTCOME) SO
002200*                   THE ENGINE CAN JUST WRITE IT - PREVIOUSLY THE
002300*                   OUTCOME OF A RENAME WAS ONLY EVER DISPLAYED TO
002400*                   THE JOB LOG AND THEN LOST.
002500*------------------------------------------------------------------*
002600* REQ0271 03/07/2021 ACNTWM - ADD THE DESTINATION-ALREADY-EXISTS
002700*                   CHECK - OPS HAD A FOLDER RE-RUN CLOBBER A FILE
002800*                   THAT A PRIOR RUN HAD ALREADY RENAMED INTO PLACE.
002900*------------------------------------------------------------------*
003000* Y2K004  23/10/1998 DESMLIM - Y2K REVIEW - NO DATE ARITHMETIC IN
003100*                   THIS ROUTINE - NO CHANGE REQUIRED.
003200*------------------------------------------------------------------*
003300* REQ0186 09/09/1992 DESMLIM - INITIAL VERSION - RENAMES THE FOLDER'S
003400*                   FILE VIA THE IFS RNM COMMAND AND LOGS THE RESULT.
003500*------------------------------------------------------------------*
003600 EJECT
003700*********************
003800 ENVIRONMENT DIVISION.
003900*********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.

004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL CSFRENDST ASSIGN TO DATABASE-CSFRENDST
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS WK-C-DEST-STATUS.

005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600 FD  CSFRENDST
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS CSFRENDST-REC.
005900 01  CSFRENDST-REC               PIC X(01).

006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                  PIC X(24)  VALUE
006300     "** PROGRAM CSFVREN  **".

006400 01  WK-C-COMMON.
006500     COPY CSFCMWS.

006600 01  WK-C-DEST-STATUS            PIC X(02)  VALUE SPACES.
006700     88  WK-C-DEST-FOUND                VALUE "00".
006800     88  WK-C-DEST-NOT-FOUND            VALUE "35".

006900 01  WK-C-FULL-ORIGINAL           PIC X(91)  VALUE SPACES.
007000 01  WK-C-FULL-FINAL              PIC X(91)  VALUE SPACES.

007100 01  WK-C-RENAME-COMMAND          PIC X(160) VALUE SPACES.
007200 01  WK-P-CMD-LENGTH              PIC 9(10)V9(5)  COMP  VALUE ZERO.
007300 01  WK-N-CMD-RETURN              PIC 9(04)       COMP  VALUE ZERO.

007400 01  WK-C-LOG-LINE.
007500     COPY CSFRNLOG.

007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-C-CSFREN-RECORD.
008000     05  WK-C-CSFREN-I-FOLDER       PIC X(10).
008100     05  WK-C-CSFREN-I-ORIGINAL     PIC X(80).
008200     05  WK-C-CSFREN-I-FINAL        PIC X(80).
008300     05  WK-C-CSFREN-O-LOG-ROW      PIC X(180).
008400     05  FILLER                     PIC X(04).

008500****************************************
008600 PROCEDURE DIVISION USING WK-C-CSFREN-RECORD.
008700****************************************
008800 MAIN-MODULE.
008900     PERFORM A000-START-PROGRAM-ROUTINE
009000        THRU A099-START-PROGRAM-ROUTINE-EX.
009100     PERFORM B000-CHECK-NOTHING-TO-DO
009200        THRU B099-CHECK-NOTHING-TO-DO-EX.
009300     IF  CSFRNLOG-OUTCOME OF WK-C-LOG-LINE = SPACE
009400         PERFORM C000-CHECK-DESTINATION-EXISTS
009500            THRU C099-CHECK-DESTINATION-EXISTS-EX
009600     END-IF.
009700     IF  CSFRNLOG-OUTCOME OF WK-C-LOG-LINE = SPACE
009800         PERFORM D000-RENAME-THE-FILE
009900            THRU D099-RENAME-THE-FILE-EX
010000     END-IF.
010100     PERFORM Z000-END-PROGRAM-ROUTINE
010200        THRU Z999-END-PROGRAM-ROUTINE-EX.
010300     EXIT PROGRAM.

010400*------------------------------------------------------------------*
010500 A000-START-PROGRAM-ROUTINE.
010600*------------------------------------------------------------------*
010700     MOVE SPACES TO WK-C-LOG-LINE.
010800     MOVE WK-C-CSFREN-I-FOLDER   TO CSFRNLOG-FOLDER OF WK-C-LOG-LINE.
010900     MOVE WK-C-CSFREN-I-ORIGINAL
011000                        TO CSFRNLOG-ORIGINAL-NAME OF WK-C-LOG-LINE.
011100     MOVE WK-C-CSFREN-I-FINAL
011200                        TO CSFRNLOG-FINAL-NAME OF WK-C-LOG-LINE.
011300     STRING WK-C-CSFREN-I-FOLDER DELIMITED BY SPACE
011400            "/"                  DELIMITED BY SIZE
011500            WK-C-CSFREN-I-ORIGINAL DELIMITED BY SPACE
011600            INTO WK-C-FULL-ORIGINAL.
011700     STRING WK-C-CSFREN-I-FOLDER DELIMITED BY SPACE
011800            "/"                  DELIMITED BY SIZE
011900            WK-C-CSFREN-I-FINAL  DELIMITED BY SPACE
012000            INTO WK-C-FULL-FINAL.
012100*------------------------------------------------------------------*
012200 A099-START-PROGRAM-ROUTINE-EX.
012300*------------------------------------------------------------------*
012400     EXIT.

012500*------------------------------------------------------------------*
012600 B000-CHECK-NOTHING-TO-DO.
012700*------------------------------------------------------------------*
012800*    WHEN THE ORIGINAL NAME ALREADY MATCHES THE CANONICAL FINAL
012900*    NAME THERE IS NOTHING TO RENAME - TREAT THAT AS A SUCCESSFUL
013000*    NO-OP RATHER THAN ISSUING A COMMAND THAT RENAMES A FILE ONTO
013100*    ITSELF.
013200     IF  WK-C-CSFREN-I-ORIGINAL = WK-C-CSFREN-I-FINAL
013300         SET CSFRNLOG-RENAMED-OK OF WK-C-LOG-LINE TO TRUE
013400     END-IF.
013500*------------------------------------------------------------------*
013600 B099-CHECK-NOTHING-TO-DO-EX.
013700*------------------------------------------------------------------*
013800     EXIT.

013900*------------------------------------------------------------------*
014000 C000-CHECK-DESTINATION-EXISTS.
014100*------------------------------------------------------------------*
014200*    REFUSE TO RENAME OVER TOP OF A FILE THAT IS ALREADY SITTING AT
014300*    THE FINAL NAME - A RE-RUN OF A PARTIALLY-RENAMED FOLDER MUST
014400*    NOT BE ALLOWED TO CLOBBER WORK A PRIOR RUN ALREADY FINISHED.
014500     MOVE WK-C-FULL-FINAL TO DATABASE-CSFRENDST.
014600     OPEN INPUT CSFRENDST.
014700     IF  WK-C-DEST-FOUND
014800         CLOSE CSFRENDST
014900         SET CSFRNLOG-RENAME-FAILED OF WK-C-LOG-LINE TO TRUE
015000     ELSE
015100         CLOSE CSFRENDST
015200     END-IF.
015300*------------------------------------------------------------------*
015400 C099-CHECK-DESTINATION-EXISTS-EX.
015500*------------------------------------------------------------------*
015600     EXIT.

015700*------------------------------------------------------------------*
015800 D000-RENAME-THE-FILE.
015900*------------------------------------------------------------------*
016000     MOVE SPACES TO WK-C-RENAME-COMMAND.
016100     STRING "RNM OBJ('"          DELIMITED BY SIZE
016200            WK-C-FULL-ORIGINAL   DELIMITED BY SPACE
016300            "') NEWOBJ('"        DELIMITED BY SIZE
016400            WK-C-FULL-FINAL      DELIMITED BY SPACE
016500            "')"                 DELIMITED BY SIZE
016600            INTO WK-C-RENAME-COMMAND.
016700     COMPUTE WK-P-CMD-LENGTH = LENGTH OF WK-C-RENAME-COMMAND.
016800     CALL "QCMDEXC" USING WK-C-RENAME-COMMAND WK-P-CMD-LENGTH.
016900     MOVE RETURN-CODE TO WK-N-CMD-RETURN.
017000     IF  WK-N-CMD-RETURN = ZERO
017100         SET CSFRNLOG-RENAMED-OK OF WK-C-LOG-LINE TO TRUE
017200     ELSE
017300         SET CSFRNLOG-RENAME-FAILED OF WK-C-LOG-LINE TO TRUE
017400     END-IF.
017500*------------------------------------------------------------------*
017600 D099-RENAME-THE-FILE-EX.
017700*------------------------------------------------------------------*
017800     EXIT.

017900*------------------------------------------------------------------*
018000 Z000-END-PROGRAM-ROUTINE.
018100*------------------------------------------------------------------*
018200     MOVE CSFRNLOG-RECORD OF WK-C-LOG-LINE
018300       TO WK-C-CSFREN-O-LOG-ROW.
018400*------------------------------------------------------------------*
018500 Z999-END-PROGRAM-ROUTINE-EX.
018600*------------------------------------------------------------------*
018700     EXIT.

018800******************************************************************
018900*************** END OF PROGRAM SOURCE -  CSFVREN ***************
019000******************************************************************
