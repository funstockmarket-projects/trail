000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFXWKD.
000300 AUTHOR.         R TANASE.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   18 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE THAT TELLS THE CALLER WHETHER TODAY
001000*               FALLS ON A SATURDAY OR SUNDAY - USED BY THE ENGINE
001100*               TO REFUSE A HOLDINGS UPLOAD MADE OVER THE WEEKEND.
001200*
001300*==================================================================
001400* HISTORY OF MODIFICATION:
001500*==================================================================
001600* REQ0245 15/02/2025 RTANASE - REPLACE THE OLD CALL TO W99-GET-DATE
001700*                   (AS/400 SYSTEM DATE) WITH FUNCTION CURRENT-DATE
001800*                   AND FUNCTION DAY-OF-WEEK.
001900*------------------------------------------------------------------*
002000* Y2K009  07/12/1998 RTANASE - Y2K REVIEW - DATE IS CARRIED AS A 4-
002100*                   DIGIT YEAR THROUGHOUT - NO CHANGE REQUIRED.
002200*------------------------------------------------------------------*
002300* REQ0165 27/04/1993 RTANASE - INITIAL VERSION.
002400*------------------------------------------------------------------*
002500 EJECT
002600*********************
002700 ENVIRONMENT DIVISION.
002800*********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                   UPSI-0 IS UPSI-SWITCH-0
003400                     ON  STATUS IS U0-ON
003500                     OFF STATUS IS U0-OFF.

003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                  PIC X(24)  VALUE
004200     "** PROGRAM CSFXWKD  **".

004300 01  WK-C-COMMON.
004400     COPY CSFCMWS.

004500 01  WK-C-TODAY-STAMP                PIC X(21)  VALUE SPACES.
004600 01  WK-C-TODAY-STAMP-R REDEFINES WK-C-TODAY-STAMP.
004700     05  WK-N-TODAY-CCYY             PIC 9(04).
004800     05  WK-N-TODAY-MM               PIC 9(02).
004900     05  WK-N-TODAY-DD               PIC 9(02).
005000     05  FILLER                      PIC X(13).

005100 01  WK-N-DAY-OF-WEEK                PIC 9(01)  COMP  VALUE ZERO.
005200*                                1 = MONDAY ... 7 = SUNDAY

005300*****************
005400 LINKAGE SECTION.
005500*****************
005600 01  WK-C-CSFWKD-RECORD.
005700     COPY CSFWKDLK.

005800****************************************
005900 PROCEDURE DIVISION USING WK-C-CSFWKD-RECORD.
006000****************************************
006100 MAIN-MODULE.
006200     PERFORM A000-START-PROGRAM-ROUTINE
006300        THRU A099-START-PROGRAM-ROUTINE-EX.
006400     PERFORM B000-DETERMINE-WEEKEND
006500        THRU B099-DETERMINE-WEEKEND-EX.
006600     PERFORM Z000-END-PROGRAM-ROUTINE
006700        THRU Z999-END-PROGRAM-ROUTINE-EX.
006800     EXIT PROGRAM.

006900*------------------------------------------------------------------*
007000 A000-START-PROGRAM-ROUTINE.
007100*------------------------------------------------------------------*
007200     MOVE "N" TO WK-C-CSFWKD-O-IS-WEEKEND.
007300     MOVE FUNCTION CURRENT-DATE TO WK-C-TODAY-STAMP.
007400*------------------------------------------------------------------*
007500 A099-START-PROGRAM-ROUTINE-EX.
007600*------------------------------------------------------------------*
007700     EXIT.

007800*------------------------------------------------------------------*
007900 B000-DETERMINE-WEEKEND.
008000*------------------------------------------------------------------*
008100     COMPUTE WK-N-DAY-OF-WEEK =
008200             FUNCTION DAY-OF-WEEK (WK-C-TODAY-STAMP (1:8)).
008300     IF  WK-N-DAY-OF-WEEK = 6 OR WK-N-DAY-OF-WEEK = 7
008400         MOVE "Y" TO WK-C-CSFWKD-O-IS-WEEKEND
008500     ELSE
008600         MOVE "N" TO WK-C-CSFWKD-O-IS-WEEKEND
008700     END-IF.
008800*------------------------------------------------------------------*
008900 B099-DETERMINE-WEEKEND-EX.
009000*------------------------------------------------------------------*
009100     EXIT.

009200*------------------------------------------------------------------*
009300 Z000-END-PROGRAM-ROUTINE.
009400*------------------------------------------------------------------*
009500     CONTINUE.
009600*------------------------------------------------------------------*
009700 Z999-END-PROGRAM-ROUTINE-EX.
009800*------------------------------------------------------------------*
009900     EXIT.

010000******************************************************************
010100*************** END OF PROGRAM SOURCE -  CSFXWKD ***************
010200******************************************************************
