000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CSFVMIS.
000300 AUTHOR.         R TANASE.
000400 INSTALLATION.   CORPORATE SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.   08 FEB 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*DESCRIPTION :  CALLED ROUTINE TO NUMBER AND RENAME-PLAN EVERY
001000*               "MISSING" FILE (NO LEADING SERIAL) FOUND IN ONE
001100*               PERIOD FOLDER.  THE ROWS ARE SORTED BY YEAR, THEN
001200*               MONTH NAME ALPHABETICALLY, THEN PERIOD NUMBER, AND
001300*               EACH IS ASSIGNED THE NEXT SERIAL AND A CANONICAL
001400*               FINAL NAME IN THAT ORDER, CHECKING FOR A DUPLICATE
001500*               TIME-PERIOD KEY OR A DUPLICATE FINAL NAME AGAINST
001600*               THE GROWING "ALL" LIST AS EACH ROW IS PLACED.
001700*
001800*==================================================================
001900* HISTORY OF MODIFICATION:
002000*==================================================================
002100* RQ0309  09/08/2025 ACNPKR - SERIAL ASSIGNMENT WAS RESCANNING THE
002200*                   WHOLE ALL-LIST (BRANCH PLUS MAIN-BRANCH)
002300*                   THROUGH CSFXSER FOR EVERY MISSING ROW -
002400*                   NOW BOUNDED TO THE BRANCH-ONLY PORTION
002500*                   CSFVENG HANDS US SO A POPULATED MAIN
002600*                   BRANCH CAN NEVER INFLATE A SERIAL NUMBER.
002700*------------------------------------------------------------------*
002800* REQ0307 14/04/2025 ACNPKR - SET WK-C-CSFPER-I-SKIP-DERIVE BEFORE
002900*                   EVERY CALL TO CSFVPER SO IT BUILDS THE KEY FROM
003000*                   OUR OWN PRE-LOADED PERIOD NUMBER INSTEAD OF
003100*                   RECOMPUTING ONE FROM A DAY-OF-MONTH/MONTH-NUMBER
003200*                   PAIR WE NEVER SET - ALSO CORRECTED THE TWO
003300*                   FAILURE MESSAGES TO THE WORDING THE REST OF THE
003400*                   SYSTEM EXPECTS.
003500*------------------------------------------------------------------*
003600* REQ0242 11/02/2025 RTANASE - DUPLICATE FINAL-NAME CHECK ADDED -
003700*                   PREVIOUSLY ONLY THE TIME-PERIOD KEY WAS CHECKED
003800*                   AND TWO MISSING ROWS COULD COLLIDE ON NAME
003900*                   WHEN ONE CARRIED A STALE MONTH TOKEN.
004000*------------------------------------------------------------------*
004100* Y2K006  30/11/1998 RTANASE - Y2K REVIEW - SORT KEY IS YEAR/MONTH-
004200*                   NAME/PERIOD, NO 2-DIGIT YEAR IN USE - NO CHANGE.
004300*------------------------------------------------------------------*
004400* REQ0163 16/04/1993 RTANASE - INITIAL VERSION.
004500*------------------------------------------------------------------*
004600 EJECT
004700*********************
004800 ENVIRONMENT DIVISION.
004900*********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.

005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                  PIC X(24)  VALUE
006300     "** PROGRAM CSFVMIS  **".

006400 01  WK-C-COMMON.
006500     COPY CSFCMWS.

006600     COPY CSFVRSLT.

006700 01  WK-C-SWAP-ROW                  PIC X(204)  VALUE SPACES.

006800 01  WK-C-CUR-MIS-INFO.
006900     COPY CSFFMAST.

007000 01  WK-C-CSFPER-RECORD.
007100     COPY CSFPERLK.

007200 01  WK-C-CSFBLD-RECORD.
007300     COPY CSFBLDLK.

007400 01  WK-C-CSFSER-RECORD.
007500     COPY CSFSERLK.

007600 01  WK-N-SCAN-NDX                  PIC 9(04)  COMP  VALUE ZERO.
007700 01  WK-C-NAME-MATCH-SW             PIC X(01)  VALUE "N".
007800     88  WK-C-NAME-ALREADY-USED            VALUE "Y".
007900     88  WK-C-NAME-NOT-USED                VALUE "N".

008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 01  WK-C-CSFMIS-RECORD.
008400     COPY CSFMISLK.

008500****************************************
008600 PROCEDURE DIVISION USING WK-C-CSFMIS-RECORD.
008700****************************************
008800 MAIN-MODULE.
008900     PERFORM A000-START-PROGRAM-ROUTINE
009000        THRU A099-START-PROGRAM-ROUTINE-EX.
009100     IF  WK-C-CSFMIS-I-MIS-COUNT OF WK-C-CSFMIS-RECORD > 1
009200         PERFORM B000-SORT-MISSING-TABLE
009300            THRU B099-SORT-MISSING-TABLE-EX
009400     END-IF.
009500     PERFORM C000-NUMBER-AND-NAME-ROWS
009600        THRU C199-NUMBER-AND-NAME-ROWS-EX
009700        VARYING WK-N-SUB1 FROM 1 BY 1
009800           UNTIL WK-N-SUB1 > WK-C-CSFMIS-I-MIS-COUNT
009900              OR WK-C-RUN-IS-INVALID.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z999-END-PROGRAM-ROUTINE-EX.
010200     EXIT PROGRAM.

010300*------------------------------------------------------------------*
010400 A000-START-PROGRAM-ROUTINE.
010500*------------------------------------------------------------------*
010600     SET WK-C-RUN-IS-VALID TO TRUE.
010700     MOVE "Y" TO WK-C-CSFMIS-VALID.
010800     MOVE "OK" TO WK-C-CSFMIS-MESSAGE.
010900*------------------------------------------------------------------*
011000 A099-START-PROGRAM-ROUTINE-EX.
011100*------------------------------------------------------------------*
011200     EXIT.

011300*------------------------------------------------------------------*
011400 B000-SORT-MISSING-TABLE.
011500*------------------------------------------------------------------*
011600*    SIMPLE BUBBLE SORT OVER THE IN-MEMORY ROW TABLE - THE TABLE
011700*    NEVER HOLDS MORE THAN A HANDFUL OF MISSING FILES PER FOLDER
011800*    SO A SORT FILE WOULD BE OVERKILL FOR THIS ROUTINE.
011900     PERFORM B010-OUTER-PASS
012000        THRU B010-OUTER-PASS-EX
012100        VARYING WK-N-SUB1 FROM 1 BY 1
012200           UNTIL WK-N-SUB1 > WK-C-CSFMIS-I-MIS-COUNT - 1.
012300*------------------------------------------------------------------*
012400 B099-SORT-MISSING-TABLE-EX.
012500*------------------------------------------------------------------*
012600     EXIT.

012700*------------------------------------------------------------------*
012800 B010-OUTER-PASS.
012900*------------------------------------------------------------------*
013000     PERFORM B020-INNER-PASS
013100        THRU B020-INNER-PASS-EX
013200        VARYING WK-N-SUB2 FROM 1 BY 1
013300           UNTIL WK-N-SUB2 >
013400                 WK-C-CSFMIS-I-MIS-COUNT - WK-N-SUB1.
013500*------------------------------------------------------------------*
013600 B010-OUTER-PASS-EX.
013700*------------------------------------------------------------------*
013800     EXIT.

013900*------------------------------------------------------------------*
014000 B020-INNER-PASS.
014100*------------------------------------------------------------------*
014200     IF  WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2) (96:4)  >
014300         WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1) (96:4)
014400         PERFORM B030-SWAP-ROWS THRU B030-SWAP-ROWS-EX
014500     ELSE
014600         IF  WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2) (96:4)  =
014700             WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1) (96:4)
014800             IF  WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2) (104:15) >
014900                 WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1) (104:15)
015000                 PERFORM B030-SWAP-ROWS THRU B030-SWAP-ROWS-EX
015100             ELSE
015200                 IF  WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2) (104:15) =
015300                     WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1) (104:15)
015400                 AND WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2) (100:4)  >
015500                     WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1) (100:4)
015600                     PERFORM B030-SWAP-ROWS THRU B030-SWAP-ROWS-EX
015700                 END-IF
015800             END-IF
015900         END-IF
016000     END-IF.
016100*------------------------------------------------------------------*
016200 B020-INNER-PASS-EX.
016300*------------------------------------------------------------------*
016400     EXIT.

016500*------------------------------------------------------------------*
016600 B030-SWAP-ROWS.
016700*------------------------------------------------------------------*
016800     MOVE WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2)     TO WK-C-SWAP-ROW.
016900     MOVE WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1)
017000       TO WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2).
017100     MOVE WK-C-SWAP-ROW
017200       TO WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB2 + 1).
017300*------------------------------------------------------------------*
017400 B030-SWAP-ROWS-EX.
017500*------------------------------------------------------------------*
017600     EXIT.

017700*------------------------------------------------------------------*
017800 C000-NUMBER-AND-NAME-ROWS.
017900*------------------------------------------------------------------*
018000     MOVE WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB1) TO CSF-FILE-INFO-RECORD
018100                                      OF WK-C-CUR-MIS-INFO.

018200*    DERIVE THE TIME-PERIOD KEY AND CHECK FOR A DUPLICATE.
018300     MOVE WK-C-CSFMIS-I-FOLDER         TO WK-C-CSFPER-I-FOLDER.
018400     MOVE CSF-YEAR  OF WK-C-CUR-MIS-INFO TO WK-C-CSFPER-I-YEAR.
018500     MOVE CSF-PERIOD-NUMBER OF WK-C-CUR-MIS-INFO
018600                                        TO WK-C-CSFPER-O-PERIOD-NO.
018700     MOVE CSF-MONTH-NAME OF WK-C-CUR-MIS-INFO TO WK-C-CSFPER-I-MONTH.
RQ0307     MOVE "Y" TO WK-C-CSFPER-I-SKIP-DERIVE.
018800     CALL "CSFVPER" USING WK-C-CSFPER-RECORD.
018900     MOVE WK-C-CSFPER-O-KEY TO WK-CSFVRSLT-I-KEY.
019000     SET WK-C-NAME-NOT-USED TO TRUE.
019100     PERFORM C010-CHECK-DUP-KEY THRU C010-CHECK-DUP-KEY-EX
019200        VARYING WK-N-SCAN-NDX FROM 1 BY 1
019300           UNTIL WK-N-SCAN-NDX > WK-C-CSFMIS-IO-ALL-COUNT
019400              OR WK-C-NAME-ALREADY-USED.
019500     IF  WK-C-NAME-ALREADY-USED
019600         SET WK-C-RUN-IS-INVALID TO TRUE
019700         MOVE "N" TO WK-C-CSFMIS-VALID
RQ0307     MOVE "Duplicate time period for missing file"
RQ0307         TO WK-C-CSFMIS-MESSAGE
019800         GO TO C199-NUMBER-AND-NAME-ROWS-EX
019900     END-IF.

020000*    ASSIGN THE NEXT SERIAL - HIGHEST-USED SERIAL COMES FROM THE
020100*    BRANCH PORTION OF THE ALL LIST ONLY (REQ0309) - THE MAIN-BRANCH
020200*    ENTRIES THAT FOLLOW IT IN THE TABLE NEVER FEED THE GENERATOR.
RQ0309     MOVE WK-C-CSFMIS-I-BRANCH-COUNT TO WK-C-CSFSER-I-ALL-COUNT.
RQ0309     PERFORM C020-COPY-ALL-SERIALS THRU C020-COPY-ALL-SERIALS-EX
RQ0309        VARYING WK-N-SCAN-NDX FROM 1 BY 1
RQ0309           UNTIL WK-N-SCAN-NDX > WK-C-CSFMIS-I-BRANCH-COUNT.
020300     MOVE WK-N-SUB1 TO WK-C-CSFSER-I-MIS-COUNT.
020400     PERFORM C030-COPY-MIS-SERIALS THRU C030-COPY-MIS-SERIALS-EX
020500        VARYING WK-N-SCAN-NDX FROM 1 BY 1
020600           UNTIL WK-N-SCAN-NDX > WK-N-SUB1.
020700     CALL "CSFXSER" USING WK-C-CSFSER-RECORD.
020800     MOVE WK-C-CSFSER-O-NEXT-SERIAL TO CSF-SERIAL OF WK-C-CUR-MIS-INFO.
020900     MOVE 1 TO CSF-SERIAL-PRESENT OF WK-C-CUR-MIS-INFO.

021000*    BUILD THE CANONICAL FINAL NAME AND CHECK FOR A DUPLICATE.
021100     MOVE WK-C-CSFMIS-I-FOLDER          TO WK-C-CSFBLD-I-FOLDER.
021200     MOVE CSF-SERIAL OF WK-C-CUR-MIS-INFO TO WK-C-CSFBLD-I-SERIAL.
021300     MOVE CSF-YEAR OF WK-C-CUR-MIS-INFO TO WK-C-CSFBLD-I-YEAR.
021400     MOVE CSF-PERIOD-NUMBER OF WK-C-CUR-MIS-INFO
021500                                         TO WK-C-CSFBLD-I-PERIOD-NO.
021600     MOVE CSF-MONTH-NAME OF WK-C-CUR-MIS-INFO TO WK-C-CSFBLD-I-MONTH.
021700     CALL "CSFXBLD" USING WK-C-CSFBLD-RECORD.
021800     MOVE WK-C-CSFBLD-O-NAME TO CSF-FINAL-NAME OF WK-C-CUR-MIS-INFO.
021900     MOVE WK-C-CSFBLD-O-NAME TO WK-CSFVRSLT-I-KEY.
022000     SET WK-C-NAME-NOT-USED TO TRUE.
022100     PERFORM C040-CHECK-DUP-NAME THRU C040-CHECK-DUP-NAME-EX
022200        VARYING WK-N-SCAN-NDX FROM 1 BY 1
022300           UNTIL WK-N-SCAN-NDX > WK-C-CSFMIS-IO-ALL-COUNT
022400              OR WK-C-NAME-ALREADY-USED.
022500     IF  WK-C-NAME-ALREADY-USED
022600         SET WK-C-RUN-IS-INVALID TO TRUE
022700         MOVE "N" TO WK-C-CSFMIS-VALID
RQ0307     MOVE "Final filename duplicate for missing file"
RQ0307         TO WK-C-CSFMIS-MESSAGE
022800         GO TO C199-NUMBER-AND-NAME-ROWS-EX
022900     END-IF.

023000*    ROW IS CLEAN - APPEND IT TO THE ALL LIST AND RETURN IT.
023100     MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-MIS-INFO
023200       TO WK-C-CSFMIS-I-MIS-TABLE (WK-N-SUB1).
023300     ADD 1 TO WK-C-CSFMIS-IO-ALL-COUNT.
023400     MOVE CSF-FILE-INFO-RECORD OF WK-C-CUR-MIS-INFO
023500       TO WK-C-CSFMIS-IO-ALL-TABLE (WK-C-CSFMIS-IO-ALL-COUNT).
023600*------------------------------------------------------------------*
023700 C199-NUMBER-AND-NAME-ROWS-EX.
023800*------------------------------------------------------------------*
023900     EXIT.

024000*------------------------------------------------------------------*
024100 C010-CHECK-DUP-KEY.
024200*------------------------------------------------------------------*
024300     MOVE WK-C-CSFMIS-IO-ALL-TABLE (WK-N-SCAN-NDX)
024400       TO CSF-FILE-INFO-RECORD OF WK-C-CUR-MIS-INFO.
024500*    RE-BUILD THE STORED ROW'S KEY FOR COMPARISON.
024600     CONTINUE.
024700     IF  CSF-FOLDER OF WK-C-CUR-MIS-INFO = WK-C-CSFMIS-I-FOLDER
024800         MOVE WK-C-CSFMIS-I-FOLDER        TO WK-C-CSFPER-I-FOLDER
024900         MOVE CSF-YEAR OF WK-C-CUR-MIS-INFO TO WK-C-CSFPER-I-YEAR
025000         MOVE CSF-PERIOD-NUMBER OF WK-C-CUR-MIS-INFO
025100                                          TO WK-C-CSFPER-O-PERIOD-NO
025200         MOVE CSF-MONTH-NAME OF WK-C-CUR-MIS-INFO
025300                                          TO WK-C-CSFPER-I-MONTH
RQ0307     MOVE "Y" TO WK-C-CSFPER-I-SKIP-DERIVE
025400         CALL "CSFVPER" USING WK-C-CSFPER-RECORD
025500         IF  WK-C-CSFPER-O-KEY = WK-CSFVRSLT-I-KEY
025600             SET WK-C-NAME-ALREADY-USED TO TRUE
025700         END-IF
025800     END-IF.
025900*------------------------------------------------------------------*
026000 C010-CHECK-DUP-KEY-EX.
026100*------------------------------------------------------------------*
026200     EXIT.

026300*------------------------------------------------------------------*
026400 C020-COPY-ALL-SERIALS.
026500*------------------------------------------------------------------*
026600     MOVE WK-C-CSFMIS-IO-ALL-TABLE (WK-N-SCAN-NDX) (91:4)
026700       TO WK-C-CSFSER-I-ALL-SERIAL (WK-N-SCAN-NDX).
026800*------------------------------------------------------------------*
026900 C020-COPY-ALL-SERIALS-EX.
027000*------------------------------------------------------------------*
027100     EXIT.

027200*------------------------------------------------------------------*
027300 C030-COPY-MIS-SERIALS.
027400*------------------------------------------------------------------*
027500     MOVE WK-C-CSFMIS-I-MIS-TABLE (WK-N-SCAN-NDX) (91:4)
027600       TO WK-C-CSFSER-I-MIS-SERIAL (WK-N-SCAN-NDX).
027700*------------------------------------------------------------------*
027800 C030-COPY-MIS-SERIALS-EX.
027900*------------------------------------------------------------------*
028000     EXIT.

028100*------------------------------------------------------------------*
028200 C040-CHECK-DUP-NAME.
028300*------------------------------------------------------------------*
028400     IF  WK-C-CSFMIS-IO-ALL-TABLE (WK-N-SCAN-NDX) (121:80) =
028500         WK-CSFVRSLT-I-KEY (1:80)
028600         SET WK-C-NAME-ALREADY-USED TO TRUE.
028700*------------------------------------------------------------------*
028800 C040-CHECK-DUP-NAME-EX.
028900*------------------------------------------------------------------*
029000     EXIT.

029100*------------------------------------------------------------------*
029200 Z000-END-PROGRAM-ROUTINE.
029300*------------------------------------------------------------------*
029400     CONTINUE.
029500*------------------------------------------------------------------*
029600 Z999-END-PROGRAM-ROUTINE-EX.
029700*------------------------------------------------------------------*
029800     EXIT.

029900******************************************************************
030000*************** END OF PROGRAM SOURCE -  CSFVMIS ***************
030100******************************************************************
