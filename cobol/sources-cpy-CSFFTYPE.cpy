000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CSFFTYPE.
000300*      WORKING STORAGE FORMATS FOR THE FOUR HOLDINGS PERIOD FOLDERS.
000400*      USED BY THE PARSER, THE NAME BUILDER, THE PERIOD-KEY CHECKER
000500*      AND THE ENGINE SO THE FOLDER ORDER AND THE NAMING-PATTERN
000600*      SUFFIX TOKENS ARE MAINTAINED IN EXACTLY ONE PLACE.
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG    DATE      DEV    DESCRIPTION                           *
001100*------ --------- ------ ---------------------------------------*
001200* REQ0210 11/01/2025 ACNPKR - ADD CSFT-KEY-LIT TABLE SO THE       *
001300*                      MONTHLY TIME-PERIOD KEY (YEAR+PERIOD ONLY,*
001400*                      NO MONTH NAME) CAN BE BUILT FROM THE SAME *
001500*                      TABLE AS THE OTHER THREE FOLDERS.         *
001600*-----------------------------------------------------------------*
001700* REQ0155 02/08/2022 ACNTWM - INITIAL VERSION                    *
001800*-----------------------------------------------------------------*
001900 01 WK-C-CSFFTYPE.
002000     05  CSFT-FOLDER-TABLE.
002100         10  FILLER  PIC X(10) VALUE "Daily".
002200         10  FILLER  PIC X(08) VALUE "_day".
002300         10  FILLER  PIC X(06) VALUE "day".
002400         10  FILLER  PIC X(10) VALUE "Weekly".
002500         10  FILLER  PIC X(08) VALUE "_week".
002600         10  FILLER  PIC X(06) VALUE "week".
002700         10  FILLER  PIC X(10) VALUE "Monthly".
002800         10  FILLER  PIC X(08) VALUE "_month".
002900         10  FILLER  PIC X(06) VALUE "month".
003000         10  FILLER  PIC X(10) VALUE "Yearly".
003100         10  FILLER  PIC X(08) VALUE "_year".
003200         10  FILLER  PIC X(06) VALUE "year".
003300     05  CSFT-FOLDER-R REDEFINES CSFT-FOLDER-TABLE.
003400         10  CSFT-ENTRY OCCURS 4 TIMES INDEXED BY CSFT-NDX.
003500             15  CSFT-FOLDER-NAME       PIC X(10).
003600*                                DAILY / WEEKLY / MONTHLY / YEARLY
003700             15  CSFT-SUFFIX-TOKEN      PIC X(08).
003800*                                _DAY / _WEEK / _MONTH / _YEAR
003900             15  CSFT-KEY-LIT           PIC X(06).
004000*                                LOWER-CASE LITERAL USED IN THE
004100*                                TIME-PERIOD KEY (E.G. "day")
004200     05  CSFT-HOLDINGS-LIT              PIC X(12) VALUE "holdings.csv".
004300*                                CASE-INSENSITIVE HOLDINGS FILE NAME
